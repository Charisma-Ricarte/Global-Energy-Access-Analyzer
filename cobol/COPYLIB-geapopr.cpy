000100*---------------------------------------------------------------*
000200* GEAPOPR   -  POPULATION MASTER RECORD  (FILE: POPMSTR)
000300*              ONE ROW PER (COUNTRY, YEAR). POP-FLAG TELLS
000400*              WHETHER POP-VALUE IS A REAL FIGURE ('Y') OR AN
000500*              UNKNOWN PLACEHOLDER OF ZERO ('N') - THE ORIGINAL
000600*              SYSTEM PULLED THIS FROM AN EXTERNAL POPULATION
000700*              LOOKUP AND DID NOT ALWAYS GET A HIT.
000800*---------------------------------------------------------------*
000900*    RECORD RUNS FULL TO THE 21-BYTE POPMSTR LENGTH ALREADY -
001000*    POP-FLAG IS THE RESERVED BYTE, NO ROOM FOR ANOTHER FILLER.
001100 01  POP-POPULATION-RECORD.
001200     05  POP-CTY-ID                  PIC 9(05).
001300     05  POP-YEAR                    PIC 9(04).
001400     05  POP-VALUE                   PIC 9(11).
001500     05  POP-FLAG                    PIC X(01).
001600         88  POP-KNOWN                       VALUE 'Y'.
001700         88  POP-UNKNOWN                     VALUE 'N'.
