000100*****************************************************************
000200* PROGRAM NAME:    GEALOAD
000300* ORIGINAL AUTHOR:  R HALVORSEN
000400*
000500* PURPOSE:  INITIAL AND REFRESH LOAD OF THE GLOBAL ENERGY ACCESS
000600*           EXTRACT (RAWDATA) INTO THE COUNTRY, ELECTRICITY-
000700*           ACCESS AND POPULATION MASTERS. ASSIGNS SURROGATE
000800*           COUNTRY IDS IN ORDER OF FIRST APPEARANCE ON THE
000900*           EXTRACT - DOES NOT ASSUME THE EXTRACT ARRIVES IN
001000*           ANY PARTICULAR ORDER.
001100*
001200* MAINTENANCE LOG
001300* DATE       AUTHOR          MAINTENANCE REQUIREMENT
001400* ---------  --------------  ----------------------------------
001500* 03/14/88   R HALVORSEN     CREATED FOR THE ENERGY DESK BATCH
001600*                            CYCLE - REQ EA-0114
001700* 09/02/88   R HALVORSEN     ADDED POPULATION MASTER OUTPUT PER
001800*                            EA-0139 (POP FIGURE NOW ON EXTRACT)
001900* 11/29/89   T OKONKWO       REJECT COUNTER WAS NOT RESET BETWEEN
002000*                            RUNS - REQ EA-0201
002100* 05/06/91   T OKONKWO       WIDENED CTY-REGION TO 16 BYTES TO
002200*                            MATCH THE ISO REGION TABLE - EA-0247
002300* 02/18/93   T OKONKWO       DUPLICATE (COUNTRY,YEAR) ON THE
002400*                            EXTRACT NOW SKIPPED, FIRST ONE WINS
002500*                            PER USER REQUEST - REQ EA-0290
002600* 07/01/94   J FEALY         RAW-REGION ENRICHMENT COLUMN ADDED -
002700*                            STORED ON FIRST SIGHT OF COUNTRY -
002800*                            REQ EA-0318
002900* 10/23/95   J FEALY         DISPLAY OF RUN TOTALS ADDED FOR THE
003000*                            OPERATOR LOG - REQ EA-0333
003100* 08/11/98   M DELACRUZ      Y2K REMEDIATION - REVIEWED RAW-YEAR
003200*                            AND ELC-YEAR/POP-YEAR FOR WINDOWING;
003300*                            ALL YEAR FIELDS ALREADY 4-BYTE, NO
003400*                            CODE CHANGE REQUIRED - REQ Y2K-0041
003500* 01/07/99   M DELACRUZ      Y2K SIGN-OFF RETEST - CLEAN - REQ
003600*                            Y2K-0041
003700* 06/14/02   S PRZYBYLSKI    SKIP COUNTER NOW DISPLAYED EVEN WHEN
003800*                            ZERO SO THE OPERATOR LOG IS CONSIST-
003900*                            ENT ACROSS RUNS - REQ EA-0402
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    GEALOAD.
004300 AUTHOR.        R HALVORSEN.
004400 INSTALLATION.  ENERGY DESK BATCH CENTER.
004500 DATE-WRITTEN.  03/14/88.
004600 DATE-COMPILED.
004700 SECURITY.      NON-CONFIDENTIAL.
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300 SPECIAL-NAMES.
005400     UPSI-0 ON STATUS IS GEA-TRACE-REQUESTED
005500            OFF STATUS IS GEA-TRACE-NOT-REQUESTED.
005600*---------------------------------------------------------------*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT RAW-FILE ASSIGN TO RAWDATA
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE  IS SEQUENTIAL
006200         FILE STATUS  IS RAW-FILE-STATUS.
006300*
006400     SELECT CTY-MASTER-FILE ASSIGN TO CTYMSTR
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE  IS SEQUENTIAL
006700         FILE STATUS  IS CTY-FILE-STATUS.
006800*
006900     SELECT ELC-MASTER-FILE ASSIGN TO ELCMSTR
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE  IS SEQUENTIAL
007200         FILE STATUS  IS ELC-FILE-STATUS.
007300*
007400     SELECT POP-MASTER-FILE ASSIGN TO POPMSTR
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE  IS SEQUENTIAL
007700         FILE STATUS  IS POP-FILE-STATUS.
007800*****************************************************************
007900 DATA DIVISION.
008000*---------------------------------------------------------------*
008100 FILE SECTION.
008200*---------------------------------------------------------------*
008300 FD  RAW-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS RAW-INPUT-RECORD.
008700     COPY GEARAWR.
008800*---------------------------------------------------------------*
008900 FD  CTY-MASTER-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS CTY-MASTER-RECORD.
009300     COPY GEACTYR.
009400*---------------------------------------------------------------*
009500 FD  ELC-MASTER-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS ELC-ACCESS-RECORD.
009900     COPY GEAELCR.
010000*---------------------------------------------------------------*
010100 FD  POP-MASTER-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS POP-POPULATION-RECORD.
010500     COPY GEAPOPR.
010600*---------------------------------------------------------------*
010700 WORKING-STORAGE SECTION.
010800*---------------------------------------------------------------*
010900     COPY GEATBLS.
011000*---------------------------------------------------------------*
011100 01  WS-FILE-STATUS-FIELDS.
011200     05  RAW-FILE-STATUS             PIC X(02) VALUE '00'.
011300         88  RAW-FILE-OK                       VALUE '00'.
011400     05  CTY-FILE-STATUS             PIC X(02) VALUE '00'.
011500         88  CTY-FILE-OK                       VALUE '00'.
011600     05  ELC-FILE-STATUS             PIC X(02) VALUE '00'.
011700         88  ELC-FILE-OK                       VALUE '00'.
011800     05  POP-FILE-STATUS             PIC X(02) VALUE '00'.
011900         88  POP-FILE-OK                       VALUE '00'.
012000     05  FILLER                      PIC X(01).
012100*---------------------------------------------------------------*
012200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
012300     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
012400         88  END-OF-FILE                       VALUE 'Y'.
012500     05  VALID-RECORD-SW             PIC X(01) VALUE 'Y'.
012600         88  VALID-RECORD                      VALUE 'Y'.
012700     05  CTY-FOUND-SW                PIC X(01) VALUE 'N'.
012800         88  CTY-FOUND                         VALUE 'Y'.
012900     05  ELC-FOUND-SW                PIC X(01) VALUE 'N'.
013000         88  ELC-FOUND                         VALUE 'Y'.
013100     05  POP-FOUND-SW                PIC X(01) VALUE 'N'.
013200         88  POP-FOUND                         VALUE 'Y'.
013300     05  WS-SEARCH-NDX               PIC 9(05) COMP.
013400     05  WS-THIS-CTY-ID              PIC 9(05).
013500     05  FILLER                      PIC X(01).
013600*---------------------------------------------------------------*
013700 01  WS-VALIDATION-FIELDS.
013800     05  WS-YEAR-NUMERIC-TEST        PIC 9(04).
013900*            ALTERNATE VIEW - LETS US TEST FOR AN ALL-SPACE OR
014000*            NON-NUMERIC YEAR BEFORE TRUSTING THE 9(04) MOVE
014100     05  WS-YEAR-CHARACTER-TEST REDEFINES WS-YEAR-NUMERIC-TEST
014200                                     PIC X(04).
014300     05  FILLER                      PIC X(01).
014400*---------------------------------------------------------------*
014500 01  WS-RUN-TOTALS.
014600     05  WS-ROWS-READ                PIC 9(07) COMP VALUE 0.
014700     05  WS-ROWS-SKIPPED             PIC 9(07) COMP VALUE 0.
014800     05  WS-COUNTRIES-CREATED        PIC 9(07) COMP VALUE 0.
014900     05  WS-ACCESS-WRITTEN           PIC 9(07) COMP VALUE 0.
015000     05  WS-POP-WRITTEN              PIC 9(07) COMP VALUE 0.
015100     05  FILLER                      PIC X(01).
015200*---------------------------------------------------------------*
015300 01  WS-DISPLAY-LINE.
015400     05  FILLER                      PIC X(20) VALUE
015500         'GEALOAD RUN TOTALS: '.
015600     05  WS-DL-LABEL                 PIC X(20).
015700     05  WS-DL-VALUE                 PIC ZZZ,ZZZ,ZZ9.
015800*****************************************************************
015900 PROCEDURE DIVISION.
016000*---------------------------------------------------------------*
016100 0000-MAIN-PROCESSING.
016200*---------------------------------------------------------------*
016300     PERFORM 1000-OPEN-FILES-INITIALIZE.
016400     PERFORM 8000-READ-RAW-FILE.
016500     PERFORM 2000-PROCESS-RAW-FILE
016600         UNTIL END-OF-FILE.
016700     PERFORM 3000-WRITE-MASTERS.
016800     PERFORM 4000-CLOSE-FILES.
016900     PERFORM 9000-DISPLAY-RUN-TOTALS.
017000     GOBACK.
017100*---------------------------------------------------------------*
017200 1000-OPEN-FILES-INITIALIZE.
017300*---------------------------------------------------------------*
017400     OPEN INPUT  RAW-FILE.
017500     OPEN OUTPUT CTY-MASTER-FILE
017600                 ELC-MASTER-FILE
017700                 POP-MASTER-FILE.
017800     IF NOT RAW-FILE-OK
017900         DISPLAY 'GEALOAD: RAWDATA OPEN FAILED, STATUS ',
018000                 RAW-FILE-STATUS
018100         GO TO 4000-CLOSE-FILES.
018200     MOVE ZERO TO CTY-TBL-SIZE, ELC-TBL-SIZE, POP-TBL-SIZE.
018300*---------------------------------------------------------------*
018400 2000-PROCESS-RAW-FILE.
018500*---------------------------------------------------------------*
018600     ADD 1 TO WS-ROWS-READ.
018700     PERFORM 2100-VALIDATE-RAW-RECORD.
018800     IF VALID-RECORD
018900         PERFORM 2200-LOOKUP-OR-ADD-COUNTRY
019000         PERFORM 2300-ADD-ACCESS-RECORD
019100         PERFORM 2400-ADD-POPULATION-RECORD
019200     ELSE
019300         ADD 1 TO WS-ROWS-SKIPPED
019400         IF GEA-TRACE-REQUESTED
019500             DISPLAY 'GEALOAD: SKIPPED ROW ', WS-ROWS-READ
019600         END-IF
019700     END-IF.
019800     PERFORM 8000-READ-RAW-FILE.
019900*---------------------------------------------------------------*
020000 2100-VALIDATE-RAW-RECORD.
020100*---------------------------------------------------------------*
020200     MOVE 'Y' TO VALID-RECORD-SW.
020300     IF RAW-ENTITY = SPACES
020400         MOVE 'N' TO VALID-RECORD-SW
020500     END-IF.
020600     MOVE RAW-YEAR TO WS-YEAR-NUMERIC-TEST.
020700     IF WS-YEAR-CHARACTER-TEST IS NOT NUMERIC
020800        OR WS-YEAR-NUMERIC-TEST NOT GREATER THAN ZERO
020900         MOVE 'N' TO VALID-RECORD-SW
021000     END-IF.
021100     IF RAW-PWE = SPACES OR RAW-PWE IS NOT NUMERIC
021200         MOVE ZERO TO RAW-PWE
021300     END-IF.
021400*---------------------------------------------------------------*
021500 2200-LOOKUP-OR-ADD-COUNTRY.
021600*---------------------------------------------------------------*
021700     MOVE 'N' TO CTY-FOUND-SW.
021800     PERFORM 2210-SEARCH-COUNTRY-TABLE
021900         VARYING WS-SEARCH-NDX FROM 1 BY 1
022000         UNTIL WS-SEARCH-NDX GREATER THAN CTY-TBL-SIZE
022100            OR CTY-FOUND.
022200     IF NOT CTY-FOUND
022300         ADD 1 TO CTY-TBL-SIZE
022400         MOVE CTY-TBL-SIZE          TO WS-THIS-CTY-ID
022500         MOVE CTY-TBL-SIZE          TO CTB-ID (CTY-TBL-SIZE)
022600         MOVE RAW-ENTITY            TO CTB-NAME (CTY-TBL-SIZE)
022700         MOVE RAW-CODE              TO CTB-CODE (CTY-TBL-SIZE)
022800         MOVE RAW-REGION            TO CTB-REGION (CTY-TBL-SIZE)
022900         ADD 1 TO WS-COUNTRIES-CREATED
023000     END-IF.
023100*---------------------------------------------------------------*
023200 2210-SEARCH-COUNTRY-TABLE.
023300*---------------------------------------------------------------*
023400     IF CTB-NAME-KEY (WS-SEARCH-NDX) EQUAL RAW-ENTITY
023500         MOVE 'Y'                     TO CTY-FOUND-SW
023600         MOVE CTB-ID (WS-SEARCH-NDX)  TO WS-THIS-CTY-ID
023700     END-IF.
023800*---------------------------------------------------------------*
023900 2300-ADD-ACCESS-RECORD.
024000*---------------------------------------------------------------*
024100     MOVE 'N' TO ELC-FOUND-SW.
024200     PERFORM 2310-SEARCH-ACCESS-TABLE
024300         VARYING WS-SEARCH-NDX FROM 1 BY 1
024400         UNTIL WS-SEARCH-NDX GREATER THAN ELC-TBL-SIZE
024500            OR ELC-FOUND.
024600     IF NOT ELC-FOUND
024700         ADD 1 TO ELC-TBL-SIZE
024800         MOVE WS-THIS-CTY-ID  TO ETB-CTY-ID (ELC-TBL-SIZE)
024900         MOVE RAW-YEAR        TO ETB-YEAR (ELC-TBL-SIZE)
025000         MOVE RAW-PWE         TO ETB-PWE (ELC-TBL-SIZE)
025100         ADD 1 TO WS-ACCESS-WRITTEN
025200     END-IF.
025300*---------------------------------------------------------------*
025400 2310-SEARCH-ACCESS-TABLE.
025500*---------------------------------------------------------------*
025600     IF ETB-CTY-ID (WS-SEARCH-NDX) EQUAL WS-THIS-CTY-ID
025700        AND ETB-YEAR (WS-SEARCH-NDX) EQUAL RAW-YEAR
025800         MOVE 'Y' TO ELC-FOUND-SW
025900     END-IF.
026000*---------------------------------------------------------------*
026100 2400-ADD-POPULATION-RECORD.
026200*---------------------------------------------------------------*
026300     MOVE 'N' TO POP-FOUND-SW.
026400     PERFORM 2410-SEARCH-POPULATION-TABLE
026500         VARYING WS-SEARCH-NDX FROM 1 BY 1
026600         UNTIL WS-SEARCH-NDX GREATER THAN POP-TBL-SIZE
026700            OR POP-FOUND.
026800     IF NOT POP-FOUND
026900         ADD 1 TO POP-TBL-SIZE
027000         MOVE WS-THIS-CTY-ID  TO PTB-CTY-ID (POP-TBL-SIZE)
027100         MOVE RAW-YEAR        TO PTB-YEAR (POP-TBL-SIZE)
027200         MOVE RAW-POP         TO PTB-VALUE (POP-TBL-SIZE)
027300         MOVE RAW-POP-FLAG    TO PTB-FLAG (POP-TBL-SIZE)
027400         ADD 1 TO WS-POP-WRITTEN
027500     END-IF.
027600*---------------------------------------------------------------*
027700 2410-SEARCH-POPULATION-TABLE.
027800*---------------------------------------------------------------*
027900     IF PTB-CTY-ID (WS-SEARCH-NDX) EQUAL WS-THIS-CTY-ID
028000        AND PTB-YEAR (WS-SEARCH-NDX) EQUAL RAW-YEAR
028100         MOVE 'Y' TO POP-FOUND-SW
028200     END-IF.
028300*---------------------------------------------------------------*
028400 3000-WRITE-MASTERS.
028500*---------------------------------------------------------------*
028600     PERFORM 3100-WRITE-COUNTRY-MASTER
028700         VARYING WS-SEARCH-NDX FROM 1 BY 1
028800         UNTIL WS-SEARCH-NDX GREATER THAN CTY-TBL-SIZE.
028900     PERFORM 3200-WRITE-ACCESS-MASTER
029000         VARYING WS-SEARCH-NDX FROM 1 BY 1
029100         UNTIL WS-SEARCH-NDX GREATER THAN ELC-TBL-SIZE.
029200     PERFORM 3300-WRITE-POPULATION-MASTER
029300         VARYING WS-SEARCH-NDX FROM 1 BY 1
029400         UNTIL WS-SEARCH-NDX GREATER THAN POP-TBL-SIZE.
029500*---------------------------------------------------------------*
029600 3100-WRITE-COUNTRY-MASTER.
029700*---------------------------------------------------------------*
029800*    THE TABLE IS BUILT IN ASSIGNMENT (ID) ORDER ALREADY, SO A
029900*    STRAIGHT PASS WRITES THE MASTER CTY-ID ASCENDING.
030000     MOVE CTB-ID (WS-SEARCH-NDX)     TO CTY-ID.
030100     MOVE CTB-NAME (WS-SEARCH-NDX)   TO CTY-NAME.
030200     MOVE CTB-CODE (WS-SEARCH-NDX)   TO CTY-CODE.
030300     MOVE CTB-REGION (WS-SEARCH-NDX) TO CTY-REGION.
030400     WRITE CTY-MASTER-RECORD.
030500*---------------------------------------------------------------*
030600 3200-WRITE-ACCESS-MASTER.
030700*---------------------------------------------------------------*
030800     MOVE ETB-CTY-ID (WS-SEARCH-NDX) TO ELC-CTY-ID.
030900     MOVE ETB-YEAR (WS-SEARCH-NDX)   TO ELC-YEAR.
031000     MOVE ETB-PWE (WS-SEARCH-NDX)    TO ELC-PWE.
031100     WRITE ELC-ACCESS-RECORD.
031200*---------------------------------------------------------------*
031300 3300-WRITE-POPULATION-MASTER.
031400*---------------------------------------------------------------*
031500     MOVE PTB-CTY-ID (WS-SEARCH-NDX) TO POP-CTY-ID.
031600     MOVE PTB-YEAR (WS-SEARCH-NDX)   TO POP-YEAR.
031700     MOVE PTB-VALUE (WS-SEARCH-NDX)  TO POP-VALUE.
031800     MOVE PTB-FLAG (WS-SEARCH-NDX)   TO POP-FLAG.
031900     WRITE POP-POPULATION-RECORD.
032000*---------------------------------------------------------------*
032100 4000-CLOSE-FILES.
032200*---------------------------------------------------------------*
032300     CLOSE RAW-FILE
032400           CTY-MASTER-FILE
032500           ELC-MASTER-FILE
032600           POP-MASTER-FILE.
032700*---------------------------------------------------------------*
032800 8000-READ-RAW-FILE.
032900*---------------------------------------------------------------*
033000     READ RAW-FILE
033100         AT END MOVE 'Y' TO END-OF-FILE-SW.
033200*---------------------------------------------------------------*
033300 9000-DISPLAY-RUN-TOTALS.
033400*---------------------------------------------------------------*
033500     MOVE 'ROWS READ           ' TO WS-DL-LABEL.
033600     MOVE WS-ROWS-READ            TO WS-DL-VALUE.
033700     DISPLAY WS-DISPLAY-LINE.
033800     MOVE 'ROWS SKIPPED        ' TO WS-DL-LABEL.
033900     MOVE WS-ROWS-SKIPPED         TO WS-DL-VALUE.
034000     DISPLAY WS-DISPLAY-LINE.
034100     MOVE 'COUNTRIES CREATED   ' TO WS-DL-LABEL.
034200     MOVE WS-COUNTRIES-CREATED    TO WS-DL-VALUE.
034300     DISPLAY WS-DISPLAY-LINE.
034400     MOVE 'ACCESS RECS WRITTEN ' TO WS-DL-LABEL.
034500     MOVE WS-ACCESS-WRITTEN       TO WS-DL-VALUE.
034600     DISPLAY WS-DISPLAY-LINE.
034700     MOVE 'POP RECS WRITTEN    ' TO WS-DL-LABEL.
034800     MOVE WS-POP-WRITTEN          TO WS-DL-VALUE.
034900     DISPLAY WS-DISPLAY-LINE.
