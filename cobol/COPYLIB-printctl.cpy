000100*---------------------------------------------------------------*
000200* PRINTCTL   -  SHOP-STANDARD PRINTER CONTROL FIELDS
000300*               COPY THIS MEMBER INTO ANY PROGRAM THAT WRITES
000400*               A PAGE-HEADED REPORT.  SETS UP THE LINE/PAGE
000500*               COUNTERS AND THE RUN-DATE BREAKOUT USED BY THE
000600*               9000/9100/9110/9120 PRINT PARAGRAPHS.
000700*---------------------------------------------------------------*
000800 01  WS-CURRENT-DATE-DATA.
000900     05  WS-CURRENT-YEAR             PIC 9(02).
001000     05  WS-CURRENT-MONTH            PIC 9(02).
001100     05  WS-CURRENT-DAY              PIC 9(02).
001200     05  FILLER                      PIC X(15).
001300*---------------------------------------------------------------*
001400 01  PRINTER-CONTROL-FIELDS.
001500     05  LINE-SPACEING               PIC 9(02) COMP VALUE 1.
001600     05  LINE-COUNT                  PIC 9(03) COMP VALUE 999.
001700     05  LINES-ON-PAGE               PIC 9(03) COMP VALUE 55.
001800     05  PAGE-COUNT                  PIC 9(03) COMP VALUE 1.
001900     05  TOP-OF-PAGE                 PIC X(01) VALUE '1'.
002000     05  SINGLE-SPACE                PIC X(01) VALUE ' '.
002100     05  DOUBLE-SPACE                PIC X(01) VALUE '0'.
002200     05  TRIPLE-SPACE                PIC X(01) VALUE '-'.
002300     05  FILLER                      PIC X(04).
