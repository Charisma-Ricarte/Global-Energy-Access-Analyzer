000100*---------------------------------------------------------------*
000200* GEACTYR   -  COUNTRY MASTER RECORD  (FILE: CTYMSTR)
000300*              ONE ROW PER COUNTRY OR REGIONAL AGGREGATE.
000400*              CTY-ID IS THE SURROGATE KEY ASSIGNED BY GEALOAD
000500*              IN ORDER OF FIRST APPEARANCE ON THE RAW FEED.
000600*---------------------------------------------------------------*
000700*    RECORD RUNS FULL TO THE 54-BYTE CTYMSTR LENGTH ALREADY -
000800*    NO ROOM LEFT FOR A TRAILING FILLER BYTE.
000900 01  CTY-MASTER-RECORD.
001000     05  CTY-ID                      PIC 9(05).
001100     05  CTY-NAME                    PIC X(30).
001200     05  CTY-CODE                    PIC X(03).
001300     05  CTY-REGION                  PIC X(16).
