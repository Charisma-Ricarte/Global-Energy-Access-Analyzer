000100*---------------------------------------------------------------*
000200* GEARAWR   -  RAW ENERGY-ACCESS FEED RECORD  (FILE: RAWDATA)
000300*              ONE ROW PER COUNTRY/YEAR AS DELIVERED BY THE
000400*              DATA-EXCHANGE EXTRACT. ARRIVAL ORDER IS NOT
000500*              GUARANTEED - GEALOAD DOES NOT ASSUME SORTED
000600*              INPUT. RAW-REGION IS ONLY POPULATED WHEN THE
000700*              EXTRACT VENDOR SUPPLIES AN ENRICHMENT CODE.
000800*              RECORD RUNS FULL TO THE 65-BYTE RAWDATA LENGTH
000900*              ALREADY - NO ROOM LEFT FOR A TRAILING FILLER BYTE.
001000*---------------------------------------------------------------*
001100 01  RAW-INPUT-RECORD.
001200     05  RAW-ENTITY                  PIC X(30).
001300     05  RAW-CODE                    PIC X(03).
001400     05  RAW-YEAR                    PIC 9(04).
001500     05  RAW-PWE                     PIC 9(11).
001600     05  RAW-POP                     PIC 9(11).
001700     05  RAW-POP-FLAG                PIC X(01).
001800         88  RAW-POP-KNOWN                   VALUE 'Y'.
001900         88  RAW-POP-UNKNOWN                  VALUE 'N'.
002000     05  RAW-REGION                  PIC X(05).
