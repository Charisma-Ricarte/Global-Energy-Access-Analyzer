000100*---------------------------------------------------------------*
000200* GEATXNR   -  MAINTENANCE TRANSACTION RECORD  (FILE: TXNFILE)
000300*              TXN-TYPE DRIVES WHICH FIELDS APPLY - SEE THE
000400*              88-LEVELS BELOW. A BLANK TXN-NAME OR TXN-REGION
000500*              ON A UC MEANS "LEAVE UNCHANGED"; TXN-PWE-FLAG
000600*              DISTINGUISHES "NO NEW VALUE SUPPLIED" FROM A
000700*              GENUINE ZERO ON A UR.
000800*---------------------------------------------------------------*
000900 01  TXN-MAINT-RECORD.
001000     05  TXN-TYPE                    PIC X(02).
001100         88  TXN-ADD-COUNTRY                 VALUE 'AC'.
001200         88  TXN-UPDATE-COUNTRY              VALUE 'UC'.
001300         88  TXN-DELETE-COUNTRY              VALUE 'DC'.
001400         88  TXN-ADD-RECORD                  VALUE 'AR'.
001500         88  TXN-UPDATE-RECORD               VALUE 'UR'.
001600         88  TXN-DELETE-RECORD               VALUE 'DR'.
001700     05  TXN-CTY-ID                  PIC 9(05).
001800     05  TXN-YEAR                    PIC 9(04).
001900     05  TXN-NAME                    PIC X(30).
002000     05  TXN-REGION                  PIC X(16).
002100     05  TXN-PWE                     PIC 9(11).
002200     05  TXN-PWE-FLAG                PIC X(01).
002300         88  TXN-PWE-SUPPLIED                VALUE 'Y'.
002400     05  TXN-FILLER                  PIC X(01).
