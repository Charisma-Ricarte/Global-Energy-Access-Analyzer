000100*---------------------------------------------------------------*
000200* GEAELCR   -  ELECTRICITY-ACCESS MASTER RECORD (FILE: ELCMSTR)
000300*              ONE ROW PER (COUNTRY, YEAR). ELC-PWE IS THE COUNT
000400*              OF PEOPLE WITHOUT ELECTRICITY ACCESS THAT YEAR.
000500*              KEY IS (ELC-CTY-ID, ELC-YEAR) - UNIQUE, ENFORCED
000600*              BY THE LOADER (FIRST SEEN WINS) AND BY GEAMAINT
000700*              (AR TRANSACTIONS REJECTED ON A DUPLICATE KEY).
000800*---------------------------------------------------------------*
000900 01  ELC-ACCESS-RECORD.
001000     05  ELC-CTY-ID                  PIC 9(05).
001100     05  ELC-YEAR                    PIC 9(04).
001200     05  ELC-PWE                     PIC 9(11).
001300     05  ELC-FILLER                  PIC X(01).
