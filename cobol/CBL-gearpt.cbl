000100*****************************************************************
000200* PROGRAM NAME:    GEARPT
000300* ORIGINAL AUTHOR:  J FEALY
000400*
000500* PURPOSE:  READ-ONLY ANALYTICS PASS OVER THE COUNTRY,
000600*           ELECTRICITY-ACCESS AND POPULATION MASTERS. RUNS LAST
000700*           IN THE NIGHTLY CYCLE, AFTER GEALOAD AND GEAMAINT HAVE
000800*           SETTLED THE MASTERS. PRODUCES FIVE SECTIONS ON ONE
000900*           PRINT FILE FOR THE ENERGY DESK'S MORNING PACKET.
001000*
001100* MAINTENANCE LOG
001200* DATE       AUTHOR          MAINTENANCE REQUIREMENT
001300* ---------  --------------  ----------------------------------
001400* 06/11/91   J FEALY         CREATED FOR THE ENERGY DESK BATCH
001500*                            CYCLE - REQ EA-0250 (HIGH-UNSERVED
001600*                            AND YEARLY TREND SECTIONS ONLY)
001700* 02/24/93   J FEALY         ADDED ACCESS-PERCENTAGE-BY-COUNTRY
001800*                            SECTION - REQ EA-0288
001900* 10/05/94   T OKONKWO       ADDED REGIONAL-COMPARISON SECTION,
002000*                            BLANK REGION NOW BUCKETED AS "(NONE)"
002100*                            RATHER THAN DROPPED - REQ EA-0316
002200* 04/17/96   T OKONKWO       ADDED MOST-IMPROVED-COUNTRIES SECTION
002300*                            - REQ EA-0341
002400* 11/02/97   S PRZYBYLSKI    THRESHOLD AND TARGET YEAR NOW READ
002500*                            FROM PARMFILE WHEN PRESENT, DEFAULT
002600*                            1,000,000 / LATEST YEAR OTHERWISE -
002700*                            REQ EA-0359
002800* 08/22/98   M DELACRUZ      Y2K REMEDIATION - REVIEWED ELC-YEAR,
002900*                            POP-YEAR AND PARM-YEAR FOR WINDOWING;
003000*                            ALL YEAR FIELDS ALREADY 4-BYTE, NO
003100*                            CODE CHANGE REQUIRED - REQ Y2K-0041
003200* 01/07/99   M DELACRUZ      Y2K SIGN-OFF RETEST - CLEAN - REQ
003300*                            Y2K-0041
003400* 07/14/00   S PRZYBYLSKI    PERCENTAGE FIELDS WIDENED TO CARRY
003500*                            4 INTERNAL DECIMALS SO REGIONAL
003600*                            AVERAGES DO NOT DRIFT - REQ EA-0376
003700* 03/09/04   S PRZYBYLSKI    ACCESS-PERCENTAGE SECTION NOW COUNTS
003800*                            AND FOOTS THE ROWS OMITTED FOR
003900*                            MISSING POPULATION - REQ EA-0421
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    GEARPT.
004300 AUTHOR.        J FEALY.
004400 INSTALLATION.  ENERGY DESK BATCH CENTER.
004500 DATE-WRITTEN.  06/11/91.
004600 DATE-COMPILED.
004700 SECURITY.      NON-CONFIDENTIAL.
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS GEA-TRACE-REQUESTED
005600            OFF STATUS IS GEA-TRACE-NOT-REQUESTED.
005700*---------------------------------------------------------------*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CTY-MASTER-FILE ASSIGN TO CTYMSTR
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE  IS SEQUENTIAL
006300         FILE STATUS  IS CTY-FILE-STATUS.
006400*
006500     SELECT ELC-MASTER-FILE ASSIGN TO ELCMSTR
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE  IS SEQUENTIAL
006800         FILE STATUS  IS ELC-FILE-STATUS.
006900*
007000     SELECT POP-MASTER-FILE ASSIGN TO POPMSTR
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE  IS SEQUENTIAL
007300         FILE STATUS  IS POP-FILE-STATUS.
007400*
007500     SELECT PARM-FILE ASSIGN TO PARMFILE
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE  IS SEQUENTIAL
007800         FILE STATUS  IS PARM-FILE-STATUS.
007900*
008000     SELECT PRINT-FILE ASSIGN TO RPTFILE.
008100*
008200     SELECT SORT-FILE-1 ASSIGN TO SORTWK1.
008300     SELECT SORT-FILE-2 ASSIGN TO SORTWK2.
008400*****************************************************************
008500 DATA DIVISION.
008600*---------------------------------------------------------------*
008700 FILE SECTION.
008800*---------------------------------------------------------------*
008900 FD  CTY-MASTER-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS CTY-MASTER-RECORD.
009300     COPY GEACTYR.
009400*---------------------------------------------------------------*
009500 FD  ELC-MASTER-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS ELC-ACCESS-RECORD.
009900     COPY GEAELCR.
010000*---------------------------------------------------------------*
010100 FD  POP-MASTER-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS POP-POPULATION-RECORD.
010500     COPY GEAPOPR.
010600*---------------------------------------------------------------*
010700*    PARAMETER FILE IS OPTIONAL. WHEN THE DD IS NOT PRESENT THE
010800*    OPEN FAILS, PARM-FILE-OK IS NEVER TRUE, AND 1100-LOAD-
010900*    PARAMETERS FALLS BACK TO THE HOUSE DEFAULTS BELOW.
011000 FD  PARM-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     DATA RECORD IS PARM-RECORD.
011400 01  PARM-RECORD.
011500     05  PARM-THRESHOLD              PIC 9(11).
011600     05  PARM-YEAR                   PIC 9(04).
011700     05  FILLER                      PIC X(05).
011800*---------------------------------------------------------------*
011900*    RECORD RUNS FULL TO THE 132-BYTE RPTFILE LENGTH ALREADY -
012000*    NO ROOM LEFT FOR A TRAILING FILLER BYTE.
012100 FD  PRINT-FILE
012200     RECORDING MODE IS F.
012300 01  PRINT-RECORD.
012400     05  PRINT-LINE                  PIC X(132).
012500*---------------------------------------------------------------*
012600*    SORT-FILE-1 CARRIES THE HIGH-UNSERVED PASS, RANKED DESCENDING
012700*    BY PWE.
012800 SD  SORT-FILE-1.
012900 01  SORT-RECORD-1.
013000     05  SR1-PWE-KEY                 PIC 9(11).
013100     05  SR1-CTY-NAME                PIC X(30).
013200     05  SR1-YEAR                    PIC 9(04).
013300     05  SR1-PWE                     PIC 9(11).
013400     05  FILLER                      PIC X(01).
013500*---------------------------------------------------------------*
013600*    SORT-FILE-2 CARRIES THE MOST-IMPROVED PASS, RANKED DESCENDING
013700*    BY THE MAX-MINUS-MIN PWE REDUCTION. KEPT SEPARATE FROM
013800*    SORT-FILE-1 SINCE THE TWO PASSES CARRY DIFFERENT KEY AND
013900*    DETAIL FIELDS.
014000 SD  SORT-FILE-2.
014100 01  SORT-RECORD-2.
014200     05  SR2-REDUCTION-KEY           PIC 9(11).
014300     05  SR2-CTY-NAME                PIC X(30).
014400     05  FILLER                      PIC X(01).
014500*---------------------------------------------------------------*
014600 WORKING-STORAGE SECTION.
014700*---------------------------------------------------------------*
014800     COPY GEATBLS.
014900*---------------------------------------------------------------*
015000 01  WS-FILE-STATUS-FIELDS.
015100     05  CTY-FILE-STATUS             PIC X(02) VALUE '00'.
015200         88  CTY-FILE-OK                       VALUE '00'.
015300     05  ELC-FILE-STATUS             PIC X(02) VALUE '00'.
015400         88  ELC-FILE-OK                       VALUE '00'.
015500     05  POP-FILE-STATUS             PIC X(02) VALUE '00'.
015600         88  POP-FILE-OK                       VALUE '00'.
015700     05  PARM-FILE-STATUS            PIC X(02) VALUE '00'.
015800         88  PARM-FILE-OK                      VALUE '00'.
015900     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
016000         88  SORT-END-OF-FILE                  VALUE 'Y'.
016100     05  FILLER                      PIC X(01).
016200*---------------------------------------------------------------*
016300 01  WS-SWITCHES-SUBSCRIPTS-MISC.
016400     05  CTY-FOUND-SW                PIC X(01) VALUE 'N'.
016500         88  CTY-FOUND                         VALUE 'Y'.
016600     05  POP-FOUND-SW                PIC X(01) VALUE 'N'.
016700         88  POP-FOUND                         VALUE 'Y'.
016800     05  YR-FOUND-SW                 PIC X(01) VALUE 'N'.
016900         88  YR-FOUND                          VALUE 'Y'.
017000     05  RG-FOUND-SW                 PIC X(01) VALUE 'N'.
017100         88  RG-FOUND                          VALUE 'Y'.
017200     05  WS-CTY-NDX                  PIC 9(05) COMP.
017300     05  WS-ELC-NDX                  PIC 9(05) COMP.
017400     05  WS-POP-NDX                  PIC 9(05) COMP.
017500     05  WS-YR-NDX                   PIC 9(05) COMP.
017600     05  WS-RG-NDX                   PIC 9(05) COMP.
017700     05  WS-PCT-NDX                  PIC 9(05) COMP.
017800     05  WS-MM-NDX                   PIC 9(05) COMP.
017900     05  WS-PASS-NDX                 PIC 9(05) COMP.
018000     05  WS-COMPARE-NDX              PIC 9(05) COMP.
018100     05  FILLER                      PIC X(01).
018200*---------------------------------------------------------------*
018300 01  WS-TODAYS-DATE.
018400     05  WS-TD-YEAR                  PIC 9(02).
018500     05  WS-TD-MONTH                 PIC 9(02).
018600     05  WS-TD-DAY                   PIC 9(02).
018700     05  FILLER                      PIC X(01).
018800*---------------------------------------------------------------*
018900 01  WS-PARAMETER-FIELDS.
019000     05  WS-THRESHOLD                PIC 9(11) VALUE 1000000.
019100     05  WS-TARGET-YEAR              PIC 9(04) VALUE ZERO.
019200*            HIGHEST YEAR SEEN ON THE ACCESS MASTER - FALLBACK
019300*            TARGET YEAR WHEN PARMFILE IS ABSENT OR PARM-YEAR IS
019400*            ZERO. KEPT SEPARATE FROM WS-TARGET-YEAR SO A YEAR
019500*            SUPPLIED ON PARMFILE IS NEVER OVERWRITTEN WHILE THE
019600*            ACCESS MASTER IS BEING SCANNED.
019700     05  WS-HIGHEST-YEAR-SEEN        PIC 9(04) VALUE ZERO.
019800     05  FILLER                      PIC X(01).
019900*---------------------------------------------------------------*
020000 01  WS-WORK-FIELDS.
020100     05  WS-THRESHOLD-EDIT           PIC Z(10)9.
020200     05  WS-PEOPLE-WITH              PIC S9(11) VALUE ZERO.
020300     05  WS-ACCESS-PCT               PIC S9(03)V9(04) VALUE ZERO.
020400     05  WS-REDUCTION                PIC 9(11) VALUE ZERO.
020500*            PRINT-SHAPED VIEW OF THE POPULATION FIGURE - USED
020600*            ONLY WHEN TRACING A ZERO-POPULATION REJECT ON UPSI-0
020700     05  WS-POP-VALUE-TRACE REDEFINES WS-REDUCTION
020800                                     PIC X(11).
020900     05  FILLER                      PIC X(01).
021000*---------------------------------------------------------------*
021100 01  WS-RUN-TOTALS.
021200     05  WS-HIGH-UNSERVED-CNT        PIC 9(05) COMP VALUE 0.
021300     05  WS-YEARLY-TOTAL             PIC 9(13) COMP VALUE 0.
021400     05  WS-PCT-LISTED-CNT           PIC 9(05) COMP VALUE 0.
021500     05  WS-PCT-OMITTED-CNT          PIC 9(05) COMP VALUE 0.
021600     05  WS-IMPROVED-CNT             PIC 9(05) COMP VALUE 0.
021700     05  FILLER                      PIC X(01).
021800*---------------------------------------------------------------*
021900*    DISTINCT-YEAR ACCUMULATOR FOR THE GLOBAL YEARLY TREND. THE
022000*    ENERGY DESK HAS NEVER SEEN MORE THAN A FEW DOZEN YEARS OF
022100*    HISTORY ON THE EXTRACT SO A FLAT TABLE AND A SERIAL SEARCH
022200*    ARE PLENTY FAST ENOUGH FOR AN OVERNIGHT STEP.
022300 01  YEAR-TABLE-CONTROL.
022400     05  YR-TBL-SIZE                 PIC 9(03) COMP VALUE 0.
022500     05  FILLER                      PIC X(01).
022600 01  YEAR-TABLE-AREA.
022700     05  YEAR-TABLE OCCURS 1 TO 200 TIMES
022800             DEPENDING ON YR-TBL-SIZE
022900             INDEXED BY YR-TBL-NDX.
023000         10  YRB-YEAR                PIC 9(04).
023100         10  YRB-TOTAL               PIC 9(13).
023200     05  FILLER                      PIC X(01).
023300*---------------------------------------------------------------*
023400*    PER-COUNTRY ACCESS PERCENTAGE TABLE FOR THE TARGET-YEAR PASS.
023500 01  PCT-TABLE-CONTROL.
023600     05  PCT-TBL-SIZE                PIC 9(05) COMP VALUE 0.
023700     05  FILLER                      PIC X(01).
023800 01  PCT-TABLE-AREA.
023900     05  PCT-TABLE OCCURS 1 TO 500 TIMES
024000             DEPENDING ON PCT-TBL-SIZE
024100             INDEXED BY PCT-TBL-NDX.
024200         10  PCB-CTY-NAME            PIC X(30).
024300         10  PCB-PCT                 PIC S9(03)V9(04).
024400     05  FILLER                      PIC X(01).
024500*---------------------------------------------------------------*
024600*    REGION ACCUMULATOR FOR THE REGIONAL COMPARISON PASS. BLANK
024700*    REGION IS STORED HERE AS THE LITERAL "(NONE)" PER EA-0316.
024800 01  REGION-TABLE-CONTROL.
024900     05  RGN-TBL-SIZE                PIC 9(03) COMP VALUE 0.
025000     05  FILLER                      PIC X(01).
025100 01  REGION-TABLE-AREA.
025200     05  REGION-TABLE OCCURS 1 TO 200 TIMES
025300             DEPENDING ON RGN-TBL-SIZE
025400             INDEXED BY RGN-TBL-NDX.
025500         10  RGB-REGION              PIC X(16).
025600         10  RGB-PCT-SUM             PIC S9(07)V9(04).
025700         10  RGB-PCT-COUNT           PIC 9(05).
025800         10  RGB-AVERAGE             PIC S9(03)V9(04).
025900     05  FILLER                      PIC X(01).
026000*---------------------------------------------------------------*
026100*    PER-COUNTRY MIN/MAX PWE TABLE FOR THE MOST-IMPROVED PASS -
026200*    PARALLEL TO CTY-TABLE, ONE ENTRY PER COUNTRY TABLE ROW.
026300 01  MINMAX-TABLE-CONTROL.
026400     05  MM-TBL-SIZE                 PIC 9(05) COMP VALUE 0.
026500     05  FILLER                      PIC X(01).
026600 01  MINMAX-TABLE-AREA.
026700     05  MINMAX-TABLE OCCURS 1 TO 500 TIMES
026800             DEPENDING ON MM-TBL-SIZE
026900             INDEXED BY MM-TBL-NDX.
027000         10  MMB-CTY-ID              PIC 9(05).
027100         10  MMB-MIN-PWE             PIC 9(11).
027200         10  MMB-MAX-PWE             PIC 9(11).
027300         10  MMB-SEEN-SW             PIC X(01) VALUE 'N'.
027400             88  MMB-SEEN                       VALUE 'Y'.
027500     05  FILLER                      PIC X(01).
027600*---------------------------------------------------------------*
027700 01  PRINT-LINES.
027800     05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
027900     05  FILLER                      PIC X(01).
028000*---------------------------------------------------------------*
028100 01  WS-REPORT-TITLE-AREA.
028200     05  WS-REPORT-TITLE             PIC X(40) VALUE SPACE.
028300     05  FILLER                      PIC X(01).
028400*---------------------------------------------------------------*
028500 01  HEADING-LINE-1.
028600     05  FILLER                      PIC X(07) VALUE ' DATE: '.
028700     05  HL1-MONTH                   PIC 9(02).
028800     05  FILLER                      PIC X(01) VALUE '/'.
028900     05  HL1-DAY                     PIC 9(02).
029000     05  FILLER                      PIC X(01) VALUE '/'.
029100     05  HL1-YEAR                    PIC 9(02).
029200     05  FILLER                      PIC X(04) VALUE SPACE.
029300     05  HL1-TITLE                   PIC X(40).
029400     05  FILLER                      PIC X(51) VALUE SPACE.
029500     05  FILLER                      PIC X(06) VALUE 'PAGE: '.
029600     05  HL1-PAGE-COUNT              PIC ZZ9.
029700*---------------------------------------------------------------*
029800 01  HEADING-LINE-2.
029900     05  HL2-COL-1                   PIC X(30) VALUE SPACE.
030000     05  HL2-COL-2                   PIC X(20) VALUE SPACE.
030100     05  HL2-COL-3                   PIC X(20) VALUE SPACE.
030200     05  FILLER                      PIC X(62) VALUE SPACE.
030300*---------------------------------------------------------------*
030400 01  DETAIL-LINE-1.
030500*            HIGH-UNSERVED / MOST-IMPROVED (COUNTRY, YEAR, VALUE)
030600     05  DL1-CTY-NAME                PIC X(30).
030700     05  FILLER                      PIC X(04) VALUE SPACE.
030800     05  DL1-YEAR                    PIC X(04).
030900     05  FILLER                      PIC X(04) VALUE SPACE.
031000     05  DL1-VALUE                   PIC ZZ,ZZZ,ZZZ,ZZ9.
031100     05  FILLER                      PIC X(76) VALUE SPACE.
031200*---------------------------------------------------------------*
031300 01  DETAIL-LINE-2.
031400*            YEARLY TREND (YEAR, TOTAL)
031500     05  DL2-YEAR                    PIC 9(04).
031600     05  FILLER                      PIC X(04) VALUE SPACE.
031700     05  DL2-TOTAL                   PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.
031800     05  FILLER                      PIC X(101) VALUE SPACE.
031900*---------------------------------------------------------------*
032000 01  DETAIL-LINE-3.
032100*            ACCESS PERCENTAGE BY COUNTRY (COUNTRY, PCT)
032200     05  DL3-CTY-NAME                PIC X(30).
032300     05  FILLER                      PIC X(04) VALUE SPACE.
032400     05  DL3-PCT                     PIC ZZ9.99.
032500     05  FILLER                      PIC X(91) VALUE SPACE.
032600*---------------------------------------------------------------*
032700 01  DETAIL-LINE-4.
032800*            REGIONAL COMPARISON (REGION, AVG PCT, RECORD COUNT)
032900     05  DL4-REGION                  PIC X(16).
033000     05  FILLER                      PIC X(04) VALUE SPACE.
033100     05  DL4-AVG-PCT                 PIC ZZ9.99.
033200     05  FILLER                      PIC X(04) VALUE SPACE.
033300     05  DL4-RECORDS                 PIC ZZZZ9.
033400     05  FILLER                      PIC X(93) VALUE SPACE.
033500*---------------------------------------------------------------*
033600 01  TOTAL-LINE.
033700     05  FILLER                      PIC X(20) VALUE SPACE.
033800     05  TL-LABEL                    PIC X(30).
033900     05  TL-VALUE                    PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.
034000     05  FILLER                      PIC X(76) VALUE SPACE.
034100*---------------------------------------------------------------*
034200     COPY PRINTCTL.
034300*****************************************************************
034400 PROCEDURE DIVISION.
034500*---------------------------------------------------------------*
034600 0000-MAIN-PROCESSING.
034700*---------------------------------------------------------------*
034800     PERFORM 1000-OPEN-FILES-INITIALIZE.
034900     PERFORM 1100-LOAD-PARAMETERS.
035000     PERFORM 1200-LOAD-COUNTRY-TABLE.
035100     PERFORM 1300-LOAD-ACCESS-TABLE.
035200     PERFORM 1400-LOAD-POPULATION-TABLE.
035300     PERFORM 2000-PRINT-HIGH-UNSERVED.
035400     PERFORM 3000-PRINT-YEARLY-TREND.
035500     PERFORM 4000-PRINT-ACCESS-PERCENT-BY-COUNTRY.
035600     PERFORM 5000-PRINT-REGIONAL-COMPARISON.
035700     PERFORM 6000-PRINT-MOST-IMPROVED.
035800     PERFORM 4900-CLOSE-FILES.
035900     GOBACK.
036000*---------------------------------------------------------------*
036100 1000-OPEN-FILES-INITIALIZE.
036200*---------------------------------------------------------------*
036300     OPEN INPUT  CTY-MASTER-FILE
036400                 ELC-MASTER-FILE
036500                 POP-MASTER-FILE.
036600     OPEN OUTPUT PRINT-FILE.
036700     IF NOT CTY-FILE-OK
036800         DISPLAY 'GEARPT: CTYMSTR OPEN FAILED, STATUS ',
036900                 CTY-FILE-STATUS
037000         GO TO 4900-CLOSE-FILES.
037100     ACCEPT WS-TODAYS-DATE FROM DATE.
037200     MOVE WS-TD-YEAR  TO HL1-YEAR.
037300     MOVE WS-TD-MONTH TO HL1-MONTH.
037400     MOVE WS-TD-DAY   TO HL1-DAY.
037500     MOVE ZERO TO CTY-TBL-SIZE, ELC-TBL-SIZE, POP-TBL-SIZE.
037600*---------------------------------------------------------------*
037700 1100-LOAD-PARAMETERS.
037800*---------------------------------------------------------------*
037900     OPEN INPUT PARM-FILE.
038000     IF PARM-FILE-OK
038100         READ PARM-FILE
038200             AT END MOVE 'N' TO PARM-FILE-STATUS
038300         END-READ
038400     END-IF.
038500     IF PARM-FILE-OK
038600         IF PARM-THRESHOLD NUMERIC AND PARM-THRESHOLD > ZERO
038700             MOVE PARM-THRESHOLD TO WS-THRESHOLD
038800         END-IF
038900         IF PARM-YEAR NUMERIC AND PARM-YEAR > ZERO
039000             MOVE PARM-YEAR TO WS-TARGET-YEAR
039100         END-IF
039200         CLOSE PARM-FILE
039300     END-IF.
039400*---------------------------------------------------------------*
039500 1200-LOAD-COUNTRY-TABLE.
039600*---------------------------------------------------------------*
039700     PERFORM 1210-READ-COUNTRY-MASTER.
039800     PERFORM 1220-STORE-COUNTRY-ROW
039900         UNTIL CTY-FILE-OK NOT = '00'
040000            OR CTY-TBL-SIZE = 500.
040100*---------------------------------------------------------------*
040200 1210-READ-COUNTRY-MASTER.
040300*---------------------------------------------------------------*
040400     READ CTY-MASTER-FILE.
040500*---------------------------------------------------------------*
040600 1220-STORE-COUNTRY-ROW.
040700*---------------------------------------------------------------*
040800     ADD 1 TO CTY-TBL-SIZE.
040900     MOVE CTY-ID                  TO CTB-ID (CTY-TBL-SIZE).
041000     MOVE CTY-NAME                TO CTB-NAME (CTY-TBL-SIZE).
041100     MOVE CTY-CODE                TO CTB-CODE (CTY-TBL-SIZE).
041200     MOVE CTY-REGION              TO CTB-REGION (CTY-TBL-SIZE).
041300     PERFORM 1210-READ-COUNTRY-MASTER.
041400*---------------------------------------------------------------*
041500 1300-LOAD-ACCESS-TABLE.
041600*---------------------------------------------------------------*
041700     MOVE '00' TO ELC-FILE-STATUS.
041800     PERFORM 1310-READ-ACCESS-MASTER.
041900     PERFORM 1320-STORE-ACCESS-ROW
042000         UNTIL ELC-FILE-OK NOT = '00'
042100            OR ELC-TBL-SIZE = 9000.
042200*---------------------------------------------------------------*
042300 1310-READ-ACCESS-MASTER.
042400*---------------------------------------------------------------*
042500     READ ELC-MASTER-FILE.
042600*---------------------------------------------------------------*
042700 1320-STORE-ACCESS-ROW.
042800*---------------------------------------------------------------*
042900     ADD 1 TO ELC-TBL-SIZE.
043000     MOVE ELC-CTY-ID              TO ETB-CTY-ID (ELC-TBL-SIZE).
043100     MOVE ELC-YEAR                TO ETB-YEAR (ELC-TBL-SIZE).
043200     MOVE ELC-PWE                 TO ETB-PWE (ELC-TBL-SIZE).
043300     IF ELC-YEAR > WS-HIGHEST-YEAR-SEEN
043400         MOVE ELC-YEAR TO WS-HIGHEST-YEAR-SEEN
043500     END-IF.
043600     PERFORM 1310-READ-ACCESS-MASTER.
043700*---------------------------------------------------------------*
043800 1400-LOAD-POPULATION-TABLE.
043900*---------------------------------------------------------------*
044000     MOVE '00' TO POP-FILE-STATUS.
044100     PERFORM 1410-READ-POPULATION-MASTER.
044200     PERFORM 1420-STORE-POPULATION-ROW
044300         UNTIL POP-FILE-OK NOT = '00'
044400            OR POP-TBL-SIZE = 9000.
044500     IF WS-TARGET-YEAR = ZERO
044600         MOVE WS-HIGHEST-YEAR-SEEN TO WS-TARGET-YEAR
044700     END-IF.
044800*---------------------------------------------------------------*
044900 1410-READ-POPULATION-MASTER.
045000*---------------------------------------------------------------*
045100     READ POP-MASTER-FILE.
045200*---------------------------------------------------------------*
045300 1420-STORE-POPULATION-ROW.
045400*---------------------------------------------------------------*
045500     ADD 1 TO POP-TBL-SIZE.
045600     MOVE POP-CTY-ID              TO PTB-CTY-ID (POP-TBL-SIZE).
045700     MOVE POP-YEAR                TO PTB-YEAR (POP-TBL-SIZE).
045800     MOVE POP-VALUE                TO PTB-VALUE (POP-TBL-SIZE).
045900     MOVE POP-FLAG                 TO PTB-FLAG (POP-TBL-SIZE).
046000     PERFORM 1410-READ-POPULATION-MASTER.
046100*---------------------------------------------------------------*
046200*    SECTION 1 - HIGH UNSERVED COUNTRIES (SORT/RELEASE/RETURN
046300*    IDIOM, DESCENDING BY PWE).
046400*---------------------------------------------------------------*
046500 2000-PRINT-HIGH-UNSERVED SECTION.
046600*---------------------------------------------------------------*
046700     MOVE WS-THRESHOLD TO WS-THRESHOLD-EDIT.
046800     MOVE SPACES TO WS-REPORT-TITLE.
046900     STRING 'HIGH UNSERVED COUNTRIES OVER '
047000                 DELIMITED BY SIZE
047100             WS-THRESHOLD-EDIT
047200                 DELIMITED BY SIZE
047300         INTO WS-REPORT-TITLE.
047400     MOVE 999 TO LINE-COUNT.
047500     SORT SORT-FILE-1
047600         ON DESCENDING KEY SR1-PWE-KEY
047700         INPUT PROCEDURE IS 2100-BUILD-HIGH-UNSERVED-FILE
047800         OUTPUT PROCEDURE IS 2500-PRINT-HIGH-UNSERVED-FILE.
047900 2000-DUMMY SECTION.
048000*---------------------------------------------------------------*
048100 2100-BUILD-HIGH-UNSERVED-FILE.
048200*---------------------------------------------------------------*
048300     PERFORM 2110-TEST-ACCESS-ROW
048400         VARYING WS-ELC-NDX FROM 1 BY 1
048500         UNTIL WS-ELC-NDX GREATER THAN ELC-TBL-SIZE.
048600*---------------------------------------------------------------*
048700 2110-TEST-ACCESS-ROW.
048800*---------------------------------------------------------------*
048900     IF ETB-PWE (WS-ELC-NDX) GREATER THAN WS-THRESHOLD
049000         MOVE ETB-PWE (WS-ELC-NDX)     TO SR1-PWE-KEY
049100         MOVE ETB-YEAR (WS-ELC-NDX)    TO SR1-YEAR
049200         MOVE ETB-PWE (WS-ELC-NDX)     TO SR1-PWE
049300         MOVE 'N' TO CTY-FOUND-SW
049400         PERFORM 2120-FIND-COUNTRY-NAME
049500             VARYING WS-CTY-NDX FROM 1 BY 1
049600             UNTIL WS-CTY-NDX GREATER THAN CTY-TBL-SIZE
049700                OR CTY-FOUND
049800         RELEASE SORT-RECORD-1
049900     END-IF.
050000*---------------------------------------------------------------*
050100 2120-FIND-COUNTRY-NAME.
050200*---------------------------------------------------------------*
050300     IF CTB-ID (WS-CTY-NDX) EQUAL ETB-CTY-ID (WS-ELC-NDX)
050400         MOVE CTB-NAME (WS-CTY-NDX) TO SR1-CTY-NAME
050500         MOVE 'Y' TO CTY-FOUND-SW
050600     END-IF.
050700*---------------------------------------------------------------*
050800 2500-PRINT-HIGH-UNSERVED-FILE.
050900*---------------------------------------------------------------*
051000     MOVE 'N' TO SORT-EOF-SW.
051100     PERFORM 2510-RETURN-SORT-RECORD-1.
051200     PERFORM 2520-PRINT-HIGH-UNSERVED-LINE
051300         UNTIL SORT-END-OF-FILE.
051400     PERFORM 2900-PRINT-HIGH-UNSERVED-TOTAL.
051500*---------------------------------------------------------------*
051600 2510-RETURN-SORT-RECORD-1.
051700*---------------------------------------------------------------*
051800     RETURN SORT-FILE-1
051900         AT END MOVE 'Y' TO SORT-EOF-SW.
052000*---------------------------------------------------------------*
052100 2520-PRINT-HIGH-UNSERVED-LINE.
052200*---------------------------------------------------------------*
052300     ADD 1 TO WS-HIGH-UNSERVED-CNT.
052400     MOVE SR1-CTY-NAME               TO DL1-CTY-NAME.
052500     MOVE SR1-YEAR                    TO DL1-YEAR.
052600     MOVE SR1-PWE                     TO DL1-VALUE.
052700     MOVE DETAIL-LINE-1               TO NEXT-REPORT-LINE.
052800     PERFORM 9000-PRINT-REPORT-LINE.
052900     PERFORM 2510-RETURN-SORT-RECORD-1.
053000*---------------------------------------------------------------*
053100 2900-PRINT-HIGH-UNSERVED-TOTAL.
053200*---------------------------------------------------------------*
053300     MOVE SPACE                       TO TOTAL-LINE.
053400     MOVE 'RECORDS LISTED'             TO TL-LABEL.
053500     MOVE WS-HIGH-UNSERVED-CNT         TO TL-VALUE.
053600     MOVE TOTAL-LINE                   TO NEXT-REPORT-LINE.
053700     PERFORM 9000-PRINT-REPORT-LINE.
053800*---------------------------------------------------------------*
053900*    SECTION 2 - GLOBAL YEARLY ACCESS TREND (CONTROL BREAK ON
054000*    YEAR AFTER AN INTERNAL SORT OF THE DISTINCT-YEAR TABLE).
054100*---------------------------------------------------------------*
054200 3000-PRINT-YEARLY-TREND.
054300*---------------------------------------------------------------*
054400     MOVE 'GLOBAL YEARLY ACCESS TREND' TO WS-REPORT-TITLE.
054500     MOVE 999 TO LINE-COUNT.
054600     PERFORM 3100-ACCUMULATE-YEAR-TOTALS
054700         VARYING WS-ELC-NDX FROM 1 BY 1
054800         UNTIL WS-ELC-NDX GREATER THAN ELC-TBL-SIZE.
054900     PERFORM 3800-SORT-YEAR-TABLE.
055000     PERFORM 3900-PRINT-YEAR-LINE
055100         VARYING WS-YR-NDX FROM 1 BY 1
055200         UNTIL WS-YR-NDX GREATER THAN YR-TBL-SIZE.
055300     PERFORM 3990-PRINT-YEARLY-TOTAL.
055400*---------------------------------------------------------------*
055500 3100-ACCUMULATE-YEAR-TOTALS.
055600*---------------------------------------------------------------*
055700     MOVE 'N' TO POP-FOUND-SW.
055800     PERFORM 3110-FIND-POPULATION-ROW
055900         VARYING WS-POP-NDX FROM 1 BY 1
056000         UNTIL WS-POP-NDX GREATER THAN POP-TBL-SIZE
056100            OR POP-FOUND.
056200     IF POP-FOUND AND PTB-POP-KNOWN (WS-POP-NDX)
056300                  AND PTB-VALUE (WS-POP-NDX) GREATER THAN ZERO
056400         COMPUTE WS-PEOPLE-WITH =
056500             PTB-VALUE (WS-POP-NDX) - ETB-PWE (WS-ELC-NDX)
056600         IF WS-PEOPLE-WITH LESS THAN ZERO
056700             MOVE ZERO TO WS-PEOPLE-WITH
056800         END-IF
056900         MOVE 'N' TO YR-FOUND-SW
057000         PERFORM 3120-FIND-YEAR-ROW
057100             VARYING WS-YR-NDX FROM 1 BY 1
057200             UNTIL WS-YR-NDX GREATER THAN YR-TBL-SIZE
057300                OR YR-FOUND
057400         IF NOT YR-FOUND
057500             ADD 1 TO YR-TBL-SIZE
057600             MOVE ETB-YEAR (WS-ELC-NDX) TO YRB-YEAR (YR-TBL-SIZE)
057700             MOVE ZERO                  TO YRB-TOTAL (YR-TBL-SIZE)
057800             MOVE YR-TBL-SIZE           TO WS-YR-NDX
057900         END-IF
058000         ADD WS-PEOPLE-WITH TO YRB-TOTAL (WS-YR-NDX)
058100     END-IF.
058200*---------------------------------------------------------------*
058300 3110-FIND-POPULATION-ROW.
058400*---------------------------------------------------------------*
058500     IF PTB-CTY-ID (WS-POP-NDX) EQUAL ETB-CTY-ID (WS-ELC-NDX)
058600        AND PTB-YEAR (WS-POP-NDX) EQUAL ETB-YEAR (WS-ELC-NDX)
058700         MOVE 'Y' TO POP-FOUND-SW
058800     END-IF.
058900*---------------------------------------------------------------*
059000 3120-FIND-YEAR-ROW.
059100*---------------------------------------------------------------*
059200     IF YRB-YEAR (WS-YR-NDX) EQUAL ETB-YEAR (WS-ELC-NDX)
059300         MOVE 'Y' TO YR-FOUND-SW
059400     END-IF.
059500*---------------------------------------------------------------*
059600*    STRAIGHT EXCHANGE SORT - THE YEAR TABLE NEVER HOLDS MORE
059700*    THAN A FEW DOZEN ROWS SO A NESTED SERIAL PASS IS ADEQUATE.
059800 3800-SORT-YEAR-TABLE.
059900*---------------------------------------------------------------*
060000     IF YR-TBL-SIZE GREATER THAN 1
060100         PERFORM 3810-SORT-YEAR-OUTER-PASS
060200             VARYING WS-PASS-NDX FROM 1 BY 1
060300             UNTIL WS-PASS-NDX NOT LESS THAN YR-TBL-SIZE
060400     END-IF.
060500*---------------------------------------------------------------*
060600 3810-SORT-YEAR-OUTER-PASS.
060700*---------------------------------------------------------------*
060800     PERFORM 3820-SORT-YEAR-INNER-PASS
060900         VARYING WS-COMPARE-NDX FROM 1 BY 1
061000         UNTIL WS-COMPARE-NDX NOT LESS THAN
061100               (YR-TBL-SIZE - WS-PASS-NDX + 1).
061200*---------------------------------------------------------------*
061300 3820-SORT-YEAR-INNER-PASS.
061400*---------------------------------------------------------------*
061500     IF YRB-YEAR (WS-COMPARE-NDX)
061600             GREATER THAN YRB-YEAR (WS-COMPARE-NDX + 1)
061700         PERFORM 3830-SWAP-YEAR-ROWS
061800     END-IF.
061900*---------------------------------------------------------------*
062000 3830-SWAP-YEAR-ROWS.
062100*---------------------------------------------------------------*
062200     MOVE YEAR-TABLE (WS-COMPARE-NDX)     TO YEAR-TABLE (0).
062300     MOVE YEAR-TABLE (WS-COMPARE-NDX + 1) TO
062400         YEAR-TABLE (WS-COMPARE-NDX).
062500     MOVE YEAR-TABLE (0)                  TO
062600         YEAR-TABLE (WS-COMPARE-NDX + 1).
062700*---------------------------------------------------------------*
062800 3900-PRINT-YEAR-LINE.
062900*---------------------------------------------------------------*
063000     MOVE YRB-YEAR (WS-YR-NDX)   TO DL2-YEAR.
063100     MOVE YRB-TOTAL (WS-YR-NDX)  TO DL2-TOTAL.
063200     MOVE DETAIL-LINE-2          TO NEXT-REPORT-LINE.
063300     PERFORM 9000-PRINT-REPORT-LINE.
063400     ADD YRB-TOTAL (WS-YR-NDX)   TO WS-YEARLY-TOTAL.
063500*---------------------------------------------------------------*
063600 3990-PRINT-YEARLY-TOTAL.
063700*---------------------------------------------------------------*
063800     MOVE SPACE                       TO TOTAL-LINE.
063900     MOVE 'GRAND TOTAL WITH ACCESS'     TO TL-LABEL.
064000     MOVE WS-YEARLY-TOTAL              TO TL-VALUE.
064100     MOVE TOTAL-LINE                   TO NEXT-REPORT-LINE.
064200     PERFORM 9000-PRINT-REPORT-LINE.
064300*---------------------------------------------------------------*
064400*    SECTION 3 - ACCESS PERCENTAGE BY COUNTRY FOR THE TARGET
064500*    YEAR (INTERNAL SORT, ASCENDING - WORST ACCESS FIRST).
064600*---------------------------------------------------------------*
064700 4000-PRINT-ACCESS-PERCENT-BY-COUNTRY.
064800*---------------------------------------------------------------*
064900     MOVE SPACES TO WS-REPORT-TITLE.
065000     STRING 'ACCESS PERCENTAGE BY COUNTRY - YEAR '
065100                 DELIMITED BY SIZE
065200             WS-TARGET-YEAR
065300                 DELIMITED BY SIZE
065400         INTO WS-REPORT-TITLE.
065500     MOVE 999 TO LINE-COUNT.
065600     PERFORM 4100-BUILD-PERCENT-ROW
065700         VARYING WS-ELC-NDX FROM 1 BY 1
065800         UNTIL WS-ELC-NDX GREATER THAN ELC-TBL-SIZE.
065900     PERFORM 4800-SORT-PERCENT-TABLE.
066000     PERFORM 4900-PRINT-PERCENT-LINE
066100         VARYING WS-PCT-NDX FROM 1 BY 1
066200         UNTIL WS-PCT-NDX GREATER THAN PCT-TBL-SIZE.
066300     PERFORM 4990-PRINT-PERCENT-TOTAL.
066400*---------------------------------------------------------------*
066500 4100-BUILD-PERCENT-ROW.
066600*---------------------------------------------------------------*
066700     IF ETB-YEAR (WS-ELC-NDX) EQUAL WS-TARGET-YEAR
066800         MOVE 'N' TO POP-FOUND-SW
066900         PERFORM 4110-FIND-POPULATION-ROW
067000             VARYING WS-POP-NDX FROM 1 BY 1
067100             UNTIL WS-POP-NDX GREATER THAN POP-TBL-SIZE
067200                OR POP-FOUND
067300         IF POP-FOUND AND PTB-POP-KNOWN (WS-POP-NDX)
067400                      AND PTB-VALUE (WS-POP-NDX) GREATER THAN
067500                          ZERO
067600             COMPUTE WS-ACCESS-PCT ROUNDED =
067700                 ((PTB-VALUE (WS-POP-NDX) -
067800                   ETB-PWE (WS-ELC-NDX)) /
067900                  PTB-VALUE (WS-POP-NDX)) * 100
068000             ADD 1 TO PCT-TBL-SIZE
068100             MOVE 'N' TO CTY-FOUND-SW
068200             PERFORM 4120-FIND-COUNTRY-NAME
068300                 VARYING WS-CTY-NDX FROM 1 BY 1
068400                 UNTIL WS-CTY-NDX GREATER THAN CTY-TBL-SIZE
068500                    OR CTY-FOUND
068600             MOVE WS-ACCESS-PCT TO PCB-PCT (PCT-TBL-SIZE)
068700             ADD 1 TO WS-PCT-LISTED-CNT
068800         ELSE
068900             ADD 1 TO WS-PCT-OMITTED-CNT
069000         END-IF
069100     END-IF.
069200*---------------------------------------------------------------*
069300 4110-FIND-POPULATION-ROW.
069400*---------------------------------------------------------------*
069500     IF PTB-CTY-ID (WS-POP-NDX) EQUAL ETB-CTY-ID (WS-ELC-NDX)
069600        AND PTB-YEAR (WS-POP-NDX) EQUAL ETB-YEAR (WS-ELC-NDX)
069700         MOVE 'Y' TO POP-FOUND-SW
069800     END-IF.
069900*---------------------------------------------------------------*
070000 4120-FIND-COUNTRY-NAME.
070100*---------------------------------------------------------------*
070200     IF CTB-ID (WS-CTY-NDX) EQUAL ETB-CTY-ID (WS-ELC-NDX)
070300         MOVE CTB-NAME (WS-CTY-NDX) TO PCB-CTY-NAME (PCT-TBL-SIZE)
070400         MOVE 'Y' TO CTY-FOUND-SW
070500     END-IF.
070600*---------------------------------------------------------------*
070700 4800-SORT-PERCENT-TABLE.
070800*---------------------------------------------------------------*
070900     IF PCT-TBL-SIZE GREATER THAN 1
071000         PERFORM 4810-SORT-PERCENT-OUTER-PASS
071100             VARYING WS-PASS-NDX FROM 1 BY 1
071200             UNTIL WS-PASS-NDX NOT LESS THAN PCT-TBL-SIZE
071300     END-IF.
071400*---------------------------------------------------------------*
071500 4810-SORT-PERCENT-OUTER-PASS.
071600*---------------------------------------------------------------*
071700     PERFORM 4820-SORT-PERCENT-INNER-PASS
071800         VARYING WS-COMPARE-NDX FROM 1 BY 1
071900         UNTIL WS-COMPARE-NDX NOT LESS THAN
072000               (PCT-TBL-SIZE - WS-PASS-NDX + 1).
072100*---------------------------------------------------------------*
072200 4820-SORT-PERCENT-INNER-PASS.
072300*---------------------------------------------------------------*
072400     IF PCB-PCT (WS-COMPARE-NDX)
072500             GREATER THAN PCB-PCT (WS-COMPARE-NDX + 1)
072600         PERFORM 4830-SWAP-PERCENT-ROWS
072700     END-IF.
072800*---------------------------------------------------------------*
072900 4830-SWAP-PERCENT-ROWS.
073000*---------------------------------------------------------------*
073100     MOVE PCT-TABLE (WS-COMPARE-NDX)     TO PCT-TABLE (0).
073200     MOVE PCT-TABLE (WS-COMPARE-NDX + 1) TO
073300         PCT-TABLE (WS-COMPARE-NDX).
073400     MOVE PCT-TABLE (0)                  TO
073500         PCT-TABLE (WS-COMPARE-NDX + 1).
073600*---------------------------------------------------------------*
073700 4900-PRINT-PERCENT-LINE.
073800*---------------------------------------------------------------*
073900     MOVE PCB-CTY-NAME (WS-PCT-NDX) TO DL3-CTY-NAME.
074000     MOVE PCB-PCT (WS-PCT-NDX)      TO DL3-PCT.
074100     MOVE DETAIL-LINE-3             TO NEXT-REPORT-LINE.
074200     PERFORM 9000-PRINT-REPORT-LINE.
074300*---------------------------------------------------------------*
074400 4990-PRINT-PERCENT-TOTAL.
074500*---------------------------------------------------------------*
074600     MOVE SPACE                       TO TOTAL-LINE.
074700     MOVE 'COUNTRIES LISTED'           TO TL-LABEL.
074800     MOVE WS-PCT-LISTED-CNT            TO TL-VALUE.
074900     MOVE TOTAL-LINE                   TO NEXT-REPORT-LINE.
075000     PERFORM 9000-PRINT-REPORT-LINE.
075100     MOVE SPACE                       TO TOTAL-LINE.
075200     MOVE 'COUNTRIES OMITTED - NO POP'  TO TL-LABEL.
075300     MOVE WS-PCT-OMITTED-CNT           TO TL-VALUE.
075400     MOVE TOTAL-LINE                   TO NEXT-REPORT-LINE.
075500     PERFORM 9000-PRINT-REPORT-LINE.
075600*---------------------------------------------------------------*
075700*    SECTION 4 - REGIONAL ACCESS COMPARISON (INTERNAL SORT,
075800*    DESCENDING BY AVERAGE PERCENTAGE).
075900*---------------------------------------------------------------*
076000 5000-PRINT-REGIONAL-COMPARISON.
076100*---------------------------------------------------------------*
076200     MOVE 'REGIONAL ACCESS COMPARISON' TO WS-REPORT-TITLE.
076300     MOVE 999 TO LINE-COUNT.
076400     PERFORM 5100-BUILD-REGION-ROW
076500         VARYING WS-ELC-NDX FROM 1 BY 1
076600         UNTIL WS-ELC-NDX GREATER THAN ELC-TBL-SIZE.
076700     PERFORM 5700-COMPUTE-REGION-AVERAGES
076800         VARYING WS-RG-NDX FROM 1 BY 1
076900         UNTIL WS-RG-NDX GREATER THAN RGN-TBL-SIZE.
077000     PERFORM 5800-SORT-REGION-TABLE.
077100     PERFORM 5900-PRINT-REGION-LINE
077200         VARYING WS-RG-NDX FROM 1 BY 1
077300         UNTIL WS-RG-NDX GREATER THAN RGN-TBL-SIZE.
077400*---------------------------------------------------------------*
077500 5100-BUILD-REGION-ROW.
077600*---------------------------------------------------------------*
077700     MOVE 'N' TO POP-FOUND-SW.
077800     PERFORM 5110-FIND-POPULATION-ROW
077900         VARYING WS-POP-NDX FROM 1 BY 1
078000         UNTIL WS-POP-NDX GREATER THAN POP-TBL-SIZE
078100            OR POP-FOUND.
078200     IF POP-FOUND AND PTB-POP-KNOWN (WS-POP-NDX)
078300                  AND PTB-VALUE (WS-POP-NDX) GREATER THAN ZERO
078400         COMPUTE WS-ACCESS-PCT ROUNDED =
078500             ((PTB-VALUE (WS-POP-NDX) -
078600               ETB-PWE (WS-ELC-NDX)) /
078700              PTB-VALUE (WS-POP-NDX)) * 100
078800         MOVE 'N' TO CTY-FOUND-SW
078900         PERFORM 5120-FIND-COUNTRY-REGION
079000             VARYING WS-CTY-NDX FROM 1 BY 1
079100             UNTIL WS-CTY-NDX GREATER THAN CTY-TBL-SIZE
079200                OR CTY-FOUND
079300         MOVE 'N' TO RG-FOUND-SW
079400         PERFORM 5130-FIND-REGION-ROW
079500             VARYING WS-RG-NDX FROM 1 BY 1
079600             UNTIL WS-RG-NDX GREATER THAN RGN-TBL-SIZE
079700                OR RG-FOUND
079800         IF NOT RG-FOUND
079900             ADD 1 TO RGN-TBL-SIZE
080000             MOVE CTB-REGION (WS-CTY-NDX) TO
080100                 RGB-REGION (RGN-TBL-SIZE)
080200             IF RGB-REGION (RGN-TBL-SIZE) EQUAL SPACES
080300                 MOVE '(NONE)' TO RGB-REGION (RGN-TBL-SIZE)
080400             END-IF
080500             MOVE ZERO TO RGB-PCT-SUM (RGN-TBL-SIZE)
080600             MOVE ZERO TO RGB-PCT-COUNT (RGN-TBL-SIZE)
080700             MOVE RGN-TBL-SIZE TO WS-RG-NDX
080800         END-IF
080900         ADD WS-ACCESS-PCT TO RGB-PCT-SUM (WS-RG-NDX)
081000         ADD 1             TO RGB-PCT-COUNT (WS-RG-NDX)
081100     END-IF.
081200*---------------------------------------------------------------*
081300 5110-FIND-POPULATION-ROW.
081400*---------------------------------------------------------------*
081500     IF PTB-CTY-ID (WS-POP-NDX) EQUAL ETB-CTY-ID (WS-ELC-NDX)
081600        AND PTB-YEAR (WS-POP-NDX) EQUAL ETB-YEAR (WS-ELC-NDX)
081700         MOVE 'Y' TO POP-FOUND-SW
081800     END-IF.
081900*---------------------------------------------------------------*
082000 5120-FIND-COUNTRY-REGION.
082100*---------------------------------------------------------------*
082200     IF CTB-ID (WS-CTY-NDX) EQUAL ETB-CTY-ID (WS-ELC-NDX)
082300         MOVE 'Y' TO CTY-FOUND-SW
082400     END-IF.
082500*---------------------------------------------------------------*
082600 5130-FIND-REGION-ROW.
082700*---------------------------------------------------------------*
082800     IF RGB-REGION (WS-RG-NDX) EQUAL CTB-REGION (WS-CTY-NDX)
082900         MOVE 'Y' TO RG-FOUND-SW
083000     END-IF.
083100     IF RGB-REGION (WS-RG-NDX) EQUAL '(NONE)'
083200        AND CTB-REGION (WS-CTY-NDX) EQUAL SPACES
083300         MOVE 'Y' TO RG-FOUND-SW
083400     END-IF.
083500*---------------------------------------------------------------*
083600 5700-COMPUTE-REGION-AVERAGES.
083700*---------------------------------------------------------------*
083800     COMPUTE RGB-AVERAGE (WS-RG-NDX) ROUNDED =
083900         RGB-PCT-SUM (WS-RG-NDX) / RGB-PCT-COUNT (WS-RG-NDX).
084000*---------------------------------------------------------------*
084100 5800-SORT-REGION-TABLE.
084200*---------------------------------------------------------------*
084300     IF RGN-TBL-SIZE GREATER THAN 1
084400         PERFORM 5810-SORT-REGION-OUTER-PASS
084500             VARYING WS-PASS-NDX FROM 1 BY 1
084600             UNTIL WS-PASS-NDX NOT LESS THAN RGN-TBL-SIZE
084700     END-IF.
084800*---------------------------------------------------------------*
084900 5810-SORT-REGION-OUTER-PASS.
085000*---------------------------------------------------------------*
085100     PERFORM 5820-SORT-REGION-INNER-PASS
085200         VARYING WS-COMPARE-NDX FROM 1 BY 1
085300         UNTIL WS-COMPARE-NDX NOT LESS THAN
085400               (RGN-TBL-SIZE - WS-PASS-NDX + 1).
085500*---------------------------------------------------------------*
085600 5820-SORT-REGION-INNER-PASS.
085700*---------------------------------------------------------------*
085800     IF RGB-AVERAGE (WS-COMPARE-NDX)
085900             LESS THAN RGB-AVERAGE (WS-COMPARE-NDX + 1)
086000         PERFORM 5830-SWAP-REGION-ROWS
086100     END-IF.
086200*---------------------------------------------------------------*
086300 5830-SWAP-REGION-ROWS.
086400*---------------------------------------------------------------*
086500     MOVE REGION-TABLE (WS-COMPARE-NDX)     TO REGION-TABLE (0).
086600     MOVE REGION-TABLE (WS-COMPARE-NDX + 1) TO
086700         REGION-TABLE (WS-COMPARE-NDX).
086800     MOVE REGION-TABLE (0)                  TO
086900         REGION-TABLE (WS-COMPARE-NDX + 1).
087000*---------------------------------------------------------------*
087100 5900-PRINT-REGION-LINE.
087200*---------------------------------------------------------------*
087300     MOVE RGB-REGION (WS-RG-NDX)      TO DL4-REGION.
087400     MOVE RGB-AVERAGE (WS-RG-NDX)     TO DL4-AVG-PCT.
087500     MOVE RGB-PCT-COUNT (WS-RG-NDX)   TO DL4-RECORDS.
087600     MOVE DETAIL-LINE-4               TO NEXT-REPORT-LINE.
087700     PERFORM 9000-PRINT-REPORT-LINE.
087800*---------------------------------------------------------------*
087900*    SECTION 5 - MOST IMPROVED COUNTRIES (SORT/RELEASE/RETURN,
088000*    DESCENDING BY REDUCTION = MAX PWE MINUS MIN PWE).
088100*---------------------------------------------------------------*
088200 6000-PRINT-MOST-IMPROVED SECTION.
088300*---------------------------------------------------------------*
088400     MOVE 'MOST IMPROVED COUNTRIES' TO WS-REPORT-TITLE.
088500     MOVE 999 TO LINE-COUNT.
088600     PERFORM 6050-BUILD-MINMAX-TABLE
088700         VARYING WS-ELC-NDX FROM 1 BY 1
088800         UNTIL WS-ELC-NDX GREATER THAN ELC-TBL-SIZE.
088900     SORT SORT-FILE-2
089000         ON DESCENDING KEY SR2-REDUCTION-KEY
089100         INPUT PROCEDURE IS 6100-BUILD-IMPROVED-FILE
089200         OUTPUT PROCEDURE IS 6500-PRINT-IMPROVED-FILE.
089300 6000-DUMMY SECTION.
089400*---------------------------------------------------------------*
089500 6050-BUILD-MINMAX-TABLE.
089600*---------------------------------------------------------------*
089700     MOVE 'N' TO CTY-FOUND-SW.
089800     PERFORM 6060-FIND-MINMAX-ROW
089900         VARYING WS-MM-NDX FROM 1 BY 1
090000         UNTIL WS-MM-NDX GREATER THAN MM-TBL-SIZE
090100            OR CTY-FOUND.
090200     IF NOT CTY-FOUND
090300         ADD 1 TO MM-TBL-SIZE
090400         MOVE ETB-CTY-ID (WS-ELC-NDX)  TO MMB-CTY-ID (MM-TBL-SIZE)
090500         MOVE ETB-PWE (WS-ELC-NDX)     TO MMB-MIN-PWE (MM-TBL-SIZE)
090600         MOVE ETB-PWE (WS-ELC-NDX)     TO MMB-MAX-PWE (MM-TBL-SIZE)
090700         MOVE 'Y'                      TO MMB-SEEN-SW (MM-TBL-SIZE)
090800         MOVE MM-TBL-SIZE              TO WS-MM-NDX
090900     ELSE
091000         IF ETB-PWE (WS-ELC-NDX) LESS THAN MMB-MIN-PWE (WS-MM-NDX)
091100             MOVE ETB-PWE (WS-ELC-NDX) TO MMB-MIN-PWE (WS-MM-NDX)
091200         END-IF
091300         IF ETB-PWE (WS-ELC-NDX)
091400                 GREATER THAN MMB-MAX-PWE (WS-MM-NDX)
091500             MOVE ETB-PWE (WS-ELC-NDX) TO MMB-MAX-PWE (WS-MM-NDX)
091600         END-IF
091700     END-IF.
091800*---------------------------------------------------------------*
091900 6060-FIND-MINMAX-ROW.
092000*---------------------------------------------------------------*
092100     IF MMB-CTY-ID (WS-MM-NDX) EQUAL ETB-CTY-ID (WS-ELC-NDX)
092200         MOVE 'Y' TO CTY-FOUND-SW
092300     END-IF.
092400*---------------------------------------------------------------*
092500 6100-BUILD-IMPROVED-FILE.
092600*---------------------------------------------------------------*
092700     PERFORM 6110-RELEASE-IMPROVED-ROW
092800         VARYING WS-MM-NDX FROM 1 BY 1
092900         UNTIL WS-MM-NDX GREATER THAN MM-TBL-SIZE.
093000*---------------------------------------------------------------*
093100 6110-RELEASE-IMPROVED-ROW.
093200*---------------------------------------------------------------*
093300     COMPUTE WS-REDUCTION =
093400         MMB-MAX-PWE (WS-MM-NDX) - MMB-MIN-PWE (WS-MM-NDX).
093500     MOVE WS-REDUCTION TO SR2-REDUCTION-KEY.
093600     MOVE 'N' TO CTY-FOUND-SW.
093700     PERFORM 6120-FIND-COUNTRY-NAME
093800         VARYING WS-CTY-NDX FROM 1 BY 1
093900         UNTIL WS-CTY-NDX GREATER THAN CTY-TBL-SIZE
094000            OR CTY-FOUND.
094100     RELEASE SORT-RECORD-2.
094200*---------------------------------------------------------------*
094300 6120-FIND-COUNTRY-NAME.
094400*---------------------------------------------------------------*
094500     IF CTB-ID (WS-CTY-NDX) EQUAL MMB-CTY-ID (WS-MM-NDX)
094600         MOVE CTB-NAME (WS-CTY-NDX) TO SR2-CTY-NAME
094700         MOVE 'Y' TO CTY-FOUND-SW
094800     END-IF.
094900*---------------------------------------------------------------*
095000 6500-PRINT-IMPROVED-FILE.
095100*---------------------------------------------------------------*
095200     MOVE 'N' TO SORT-EOF-SW.
095300     PERFORM 6510-RETURN-SORT-RECORD-2.
095400     PERFORM 6520-PRINT-IMPROVED-LINE
095500         UNTIL SORT-END-OF-FILE.
095600     PERFORM 6900-PRINT-IMPROVED-TOTAL.
095700*---------------------------------------------------------------*
095800 6510-RETURN-SORT-RECORD-2.
095900*---------------------------------------------------------------*
096000     RETURN SORT-FILE-2
096100         AT END MOVE 'Y' TO SORT-EOF-SW.
096200*---------------------------------------------------------------*
096300 6520-PRINT-IMPROVED-LINE.
096400*---------------------------------------------------------------*
096500     ADD 1 TO WS-IMPROVED-CNT.
096600     MOVE SR2-CTY-NAME               TO DL1-CTY-NAME.
096700     MOVE SPACES                     TO DL1-YEAR.
096800     MOVE SR2-REDUCTION-KEY          TO DL1-VALUE.
096900     MOVE DETAIL-LINE-1              TO NEXT-REPORT-LINE.
097000     PERFORM 9000-PRINT-REPORT-LINE.
097100     PERFORM 6510-RETURN-SORT-RECORD-2.
097200*---------------------------------------------------------------*
097300 6900-PRINT-IMPROVED-TOTAL.
097400*---------------------------------------------------------------*
097500     MOVE SPACE                       TO TOTAL-LINE.
097600     MOVE 'COUNTRIES LISTED'           TO TL-LABEL.
097700     MOVE WS-IMPROVED-CNT              TO TL-VALUE.
097800     MOVE TOTAL-LINE                   TO NEXT-REPORT-LINE.
097900     PERFORM 9000-PRINT-REPORT-LINE.
098000*---------------------------------------------------------------*
098100 4900-CLOSE-FILES.
098200*---------------------------------------------------------------*
098300     CLOSE CTY-MASTER-FILE
098400           ELC-MASTER-FILE
098500           POP-MASTER-FILE
098600           PRINT-FILE.
098700*---------------------------------------------------------------*
098800 9000-PRINT-REPORT-LINE.
098900*---------------------------------------------------------------*
099000     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
099100         PERFORM 9100-PRINT-HEADING-LINES
099200     END-IF.
099300     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
099400     PERFORM 9120-WRITE-PRINT-LINE.
099500*---------------------------------------------------------------*
099600 9100-PRINT-HEADING-LINES.
099700*---------------------------------------------------------------*
099800     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
099900     MOVE WS-REPORT-TITLE      TO HL1-TITLE.
100000     MOVE HEADING-LINE-1       TO PRINT-LINE.
100100     PERFORM 9110-WRITE-TOP-OF-PAGE.
100200     MOVE 2                    TO LINE-SPACEING.
100300     MOVE HEADING-LINE-2       TO PRINT-LINE.
100400     PERFORM 9120-WRITE-PRINT-LINE.
100500     ADD  1                    TO PAGE-COUNT.
100600     MOVE 1                    TO LINE-SPACEING.
100700     MOVE 4                    TO LINE-COUNT.
100800*---------------------------------------------------------------*
100900 9110-WRITE-TOP-OF-PAGE.
101000*---------------------------------------------------------------*
101100     WRITE PRINT-RECORD
101200         AFTER ADVANCING PAGE.
101300     MOVE SPACE                TO PRINT-LINE.
101400*---------------------------------------------------------------*
101500 9120-WRITE-PRINT-LINE.
101600*---------------------------------------------------------------*
101700     WRITE PRINT-RECORD
101800         AFTER ADVANCING LINE-SPACEING.
101900     MOVE SPACE                TO PRINT-LINE.
102000     ADD  1                    TO LINE-COUNT.
102100     MOVE 1                    TO LINE-SPACEING.
