000100*****************************************************************
000200* PROGRAM NAME:    GEAMAINT
000300* ORIGINAL AUTHOR:  T OKONKWO
000400*
000500* PURPOSE:  APPLIES THE ENERGY DESK'S ADD/UPDATE/DELETE TRANSACTION
000600*           FEED AGAINST THE COUNTRY AND ELECTRICITY-ACCESS
000700*           MASTERS BUILT BY GEALOAD. RUNS AFTER THE LOAD STEP AND
000800*           BEFORE GEARPT IN THE NIGHTLY CYCLE.
000900*
001000* MAINTENANCE LOG
001100* DATE       AUTHOR          MAINTENANCE REQUIREMENT
001200* ---------  --------------  ----------------------------------
001300* 04/02/90   T OKONKWO       CREATED FOR THE ENERGY DESK BATCH
001400*                            CYCLE - REQ EA-0210
001500* 01/15/91   T OKONKWO       ADDED DC (DELETE COUNTRY) TRANSACTION
001600*                            TYPE - REQ EA-0233
001700* 08/09/92   T OKONKWO       CLARIFIED THAT DC DOES NOT CASCADE TO
001800*                            THE ACCESS MASTER PER USER REQUEST -
001900*                            REQ EA-0261
002000* 03/30/94   J FEALY         ADDED UR PWE-SUPPLIED FLAG SO A
002100*                            GENUINE ZERO CAN BE DISTINGUISHED FROM
002200*                            "NO NEW VALUE" - REQ EA-0311
002300* 09/12/96   J FEALY         REJECTED TRANSACTIONS NOW LISTED ON
002400*                            THE OPERATOR LOG, ONE LINE EACH -
002500*                            REQ EA-0347
002600* 08/19/98   M DELACRUZ      Y2K REMEDIATION - REVIEWED TXN-YEAR
002700*                            AND ELC-YEAR FOR WINDOWING; ALL YEAR
002800*                            FIELDS ALREADY 4-BYTE, NO CODE CHANGE
002900*                            REQUIRED - REQ Y2K-0041
003000* 01/07/99   M DELACRUZ      Y2K SIGN-OFF RETEST - CLEAN - REQ
003100*                            Y2K-0041
003200* 05/20/01   S PRZYBYLSKI    APPLIED/REJECTED COUNTS NOW DISPLAYED
003300*                            TOGETHER AT END OF RUN - REQ EA-0388
003400* 11/04/03   S PRZYBYLSKI    UC/UR NOW REJECT CLEANLY INSTEAD OF
003500*                            ABENDING WHEN THE KEY IS NOT FOUND -
003600*                            REQ EA-0417
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    GEAMAINT.
004000 AUTHOR.        T OKONKWO.
004100 INSTALLATION.  ENERGY DESK BATCH CENTER.
004200 DATE-WRITTEN.  04/02/90.
004300 DATE-COMPILED.
004400 SECURITY.      NON-CONFIDENTIAL.
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS GEA-TRACE-REQUESTED
005200            OFF STATUS IS GEA-TRACE-NOT-REQUESTED.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TXN-FILE ASSIGN TO TXNFILE
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE  IS SEQUENTIAL
005900         FILE STATUS  IS TXN-FILE-STATUS.
006000*
006100     SELECT CTY-MASTER-FILE ASSIGN TO CTYMSTR
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE  IS SEQUENTIAL
006400         FILE STATUS  IS CTY-FILE-STATUS.
006500*
006600     SELECT ELC-MASTER-FILE ASSIGN TO ELCMSTR
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE  IS SEQUENTIAL
006900         FILE STATUS  IS ELC-FILE-STATUS.
007000*
007100     SELECT CTY-MASTER-OUT ASSIGN TO CTYMOUT
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE  IS SEQUENTIAL
007400         FILE STATUS  IS CTO-FILE-STATUS.
007500*
007600     SELECT ELC-MASTER-OUT ASSIGN TO ELCMOUT
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE  IS SEQUENTIAL
007900         FILE STATUS  IS ELO-FILE-STATUS.
008000*****************************************************************
008100 DATA DIVISION.
008200*---------------------------------------------------------------*
008300 FILE SECTION.
008400*---------------------------------------------------------------*
008500 FD  TXN-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS TXN-MAINT-RECORD.
008900     COPY GEATXNR.
009000*---------------------------------------------------------------*
009100 FD  CTY-MASTER-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS CTY-MASTER-RECORD.
009500     COPY GEACTYR.
009600*---------------------------------------------------------------*
009700 FD  ELC-MASTER-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     DATA RECORD IS ELC-ACCESS-RECORD.
010100     COPY GEAELCR.
010200*---------------------------------------------------------------*
010300*    THE MASTERS ARE REWRITTEN COMPLETE EACH RUN - THIS SHOP DOES
010400*    NOT UPDATE-IN-PLACE A SEQUENTIAL MASTER. THE REBUILT COPY
010500*    THEN REPLACES THE ORIGINAL AS A SEPARATE STEP IN THE JCL.
010600 FD  CTY-MASTER-OUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS CTO-MASTER-RECORD.
011000*    RECORD RUNS FULL TO THE 54-BYTE CTYMSTR LENGTH ALREADY -
011100*    NO ROOM LEFT FOR A TRAILING FILLER BYTE.
011200 01  CTO-MASTER-RECORD.
011300     05  CTO-ID                      PIC 9(05).
011400     05  CTO-NAME                    PIC X(30).
011500     05  CTO-CODE                    PIC X(03).
011600     05  CTO-REGION                  PIC X(16).
011700*---------------------------------------------------------------*
011800 FD  ELC-MASTER-OUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     DATA RECORD IS ELO-ACCESS-RECORD.
012200 01  ELO-ACCESS-RECORD.
012300     05  ELO-CTY-ID                  PIC 9(05).
012400     05  ELO-YEAR                    PIC 9(04).
012500     05  ELO-PWE                     PIC 9(11).
012600     05  FILLER                      PIC X(01).
012700*---------------------------------------------------------------*
012800 WORKING-STORAGE SECTION.
012900*---------------------------------------------------------------*
013000     COPY GEATBLS.
013100*---------------------------------------------------------------*
013200 01  WS-FILE-STATUS-FIELDS.
013300     05  TXN-FILE-STATUS             PIC X(02) VALUE '00'.
013400         88  TXN-FILE-OK                       VALUE '00'.
013500     05  CTY-FILE-STATUS             PIC X(02) VALUE '00'.
013600         88  CTY-FILE-OK                       VALUE '00'.
013700     05  ELC-FILE-STATUS             PIC X(02) VALUE '00'.
013800         88  ELC-FILE-OK                       VALUE '00'.
013900     05  CTO-FILE-STATUS             PIC X(02) VALUE '00'.
014000         88  CTO-FILE-OK                       VALUE '00'.
014100     05  ELO-FILE-STATUS             PIC X(02) VALUE '00'.
014200         88  ELO-FILE-OK                       VALUE '00'.
014300     05  FILLER                      PIC X(01).
014400*---------------------------------------------------------------*
014500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
014600     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
014700         88  END-OF-FILE                       VALUE 'Y'.
014800     05  CTY-FOUND-SW                PIC X(01) VALUE 'N'.
014900         88  CTY-FOUND                         VALUE 'Y'.
015000     05  ELC-FOUND-SW                PIC X(01) VALUE 'N'.
015100         88  ELC-FOUND                         VALUE 'Y'.
015200     05  TXN-REJECTED-SW             PIC X(01) VALUE 'N'.
015300         88  TXN-REJECTED                      VALUE 'Y'.
015400     05  WS-SEARCH-NDX               PIC 9(05) COMP.
015500     05  WS-DELETE-NDX               PIC 9(05) COMP.
015600     05  FILLER                      PIC X(01).
015700*---------------------------------------------------------------*
015800 01  WS-VALIDATION-FIELDS.
015900     05  WS-REJECT-REASON            PIC X(30).
016000*            ALTERNATE VIEW - LETS THE REJECT LINE PICK UP THE
016100*            KEY AS EITHER A COUNTRY ID OR A CTY-ID/YEAR PAIR
016200*            WITHOUT A SEPARATE WORKING FIELD FOR EACH CASE
016300     05  WS-REJECT-KEY.
016400         10  WS-RK-CTY-ID            PIC 9(05).
016500         10  WS-RK-YEAR              PIC 9(04).
016600     05  WS-RK-DISPLAY REDEFINES WS-REJECT-KEY
016700                                     PIC X(09).
016800     05  FILLER                      PIC X(01).
016900*---------------------------------------------------------------*
017000 01  WS-RUN-TOTALS.
017100     05  WS-TXNS-READ                PIC 9(07) COMP VALUE 0.
017200     05  WS-TXNS-APPLIED             PIC 9(07) COMP VALUE 0.
017300     05  WS-TXNS-REJECTED            PIC 9(07) COMP VALUE 0.
017400     05  FILLER                      PIC X(01).
017500*---------------------------------------------------------------*
017600 01  WS-DISPLAY-LINE.
017700     05  FILLER                      PIC X(20) VALUE
017800         'GEAMAINT RUN TOTALS: '.
017900     05  WS-DL-LABEL                 PIC X(20).
018000     05  WS-DL-VALUE                 PIC ZZZ,ZZZ,ZZ9.
018100*---------------------------------------------------------------*
018200 01  WS-REJECT-LINE.
018300     05  FILLER                      PIC X(19) VALUE
018400         'GEAMAINT REJECTED: '.
018500     05  WS-RL-TYPE                  PIC X(02).
018600     05  FILLER                      PIC X(01) VALUE SPACE.
018700     05  WS-RL-KEY                   PIC X(09).
018800     05  FILLER                      PIC X(02) VALUE SPACE.
018900     05  WS-RL-REASON                PIC X(30).
019000*****************************************************************
019100 PROCEDURE DIVISION.
019200*---------------------------------------------------------------*
019300 0000-MAIN-PROCESSING.
019400*---------------------------------------------------------------*
019500     PERFORM 1000-OPEN-FILES-INITIALIZE.
019600     PERFORM 1100-LOAD-COUNTRY-MASTER.
019700     PERFORM 1200-LOAD-ACCESS-MASTER.
019800     PERFORM 8000-READ-TRANSACTION-FILE.
019900     PERFORM 2000-PROCESS-TRANSACTION-FILE
020000         UNTIL END-OF-FILE.
020100     PERFORM 3000-WRITE-MASTERS.
020200     PERFORM 4000-CLOSE-FILES.
020300     PERFORM 9000-DISPLAY-RUN-TOTALS.
020400     GOBACK.
020500*---------------------------------------------------------------*
020600 1000-OPEN-FILES-INITIALIZE.
020700*---------------------------------------------------------------*
020800     OPEN INPUT  TXN-FILE
020900                 CTY-MASTER-FILE
021000                 ELC-MASTER-FILE.
021100     OPEN OUTPUT CTY-MASTER-OUT
021200                 ELC-MASTER-OUT.
021300     IF NOT TXN-FILE-OK
021400         DISPLAY 'GEAMAINT: TXNFILE OPEN FAILED, STATUS ',
021500                 TXN-FILE-STATUS
021600         GO TO 4000-CLOSE-FILES.
021700     MOVE ZERO TO CTY-TBL-SIZE, ELC-TBL-SIZE.
021800*---------------------------------------------------------------*
021900 1100-LOAD-COUNTRY-MASTER.
022000*---------------------------------------------------------------*
022100     PERFORM 1110-READ-COUNTRY-MASTER.
022200     PERFORM 1120-STORE-COUNTRY-ROW
022300         UNTIL CTY-FILE-OK NOT = '00'
022400            OR CTY-TBL-SIZE = 500.
022500*---------------------------------------------------------------*
022600 1110-READ-COUNTRY-MASTER.
022700*---------------------------------------------------------------*
022800     READ CTY-MASTER-FILE.
022900*---------------------------------------------------------------*
023000 1120-STORE-COUNTRY-ROW.
023100*---------------------------------------------------------------*
023200     ADD 1 TO CTY-TBL-SIZE.
023300     MOVE CTY-ID                  TO CTB-ID (CTY-TBL-SIZE).
023400     MOVE CTY-NAME                TO CTB-NAME (CTY-TBL-SIZE).
023500     MOVE CTY-CODE                TO CTB-CODE (CTY-TBL-SIZE).
023600     MOVE CTY-REGION              TO CTB-REGION (CTY-TBL-SIZE).
023700     PERFORM 1110-READ-COUNTRY-MASTER.
023800*---------------------------------------------------------------*
023900 1200-LOAD-ACCESS-MASTER.
024000*---------------------------------------------------------------*
024100     MOVE '00' TO ELC-FILE-STATUS.
024200     PERFORM 1210-READ-ACCESS-MASTER.
024300     PERFORM 1220-STORE-ACCESS-ROW
024400         UNTIL ELC-FILE-OK NOT = '00'
024500            OR ELC-TBL-SIZE = 9000.
024600*---------------------------------------------------------------*
024700 1210-READ-ACCESS-MASTER.
024800*---------------------------------------------------------------*
024900     READ ELC-MASTER-FILE.
025000*---------------------------------------------------------------*
025100 1220-STORE-ACCESS-ROW.
025200*---------------------------------------------------------------*
025300     ADD 1 TO ELC-TBL-SIZE.
025400     MOVE ELC-CTY-ID              TO ETB-CTY-ID (ELC-TBL-SIZE).
025500     MOVE ELC-YEAR                TO ETB-YEAR (ELC-TBL-SIZE).
025600     MOVE ELC-PWE                 TO ETB-PWE (ELC-TBL-SIZE).
025700     PERFORM 1210-READ-ACCESS-MASTER.
025800*---------------------------------------------------------------*
025900 2000-PROCESS-TRANSACTION-FILE.
026000*---------------------------------------------------------------*
026100     ADD 1 TO WS-TXNS-READ.
026200     MOVE 'N' TO TXN-REJECTED-SW.
026300     EVALUATE TRUE
026400         WHEN TXN-ADD-COUNTRY   PERFORM 2100-APPLY-AC
026500         WHEN TXN-UPDATE-COUNTRY PERFORM 2200-APPLY-UC
026600         WHEN TXN-DELETE-COUNTRY PERFORM 2300-APPLY-DC
026700         WHEN TXN-ADD-RECORD    PERFORM 2400-APPLY-AR
026800         WHEN TXN-UPDATE-RECORD PERFORM 2500-APPLY-UR
026900         WHEN TXN-DELETE-RECORD PERFORM 2600-APPLY-DR
027000         WHEN OTHER
027100             MOVE 'Y' TO TXN-REJECTED-SW
027200             MOVE 'UNRECOGNIZED TRANSACTION TYPE' TO
027300                 WS-REJECT-REASON
027400     END-EVALUATE.
027500     IF TXN-REJECTED
027600         ADD 1 TO WS-TXNS-REJECTED
027700         PERFORM 9100-DISPLAY-REJECTED-TRANSACTION
027800     ELSE
027900         ADD 1 TO WS-TXNS-APPLIED
028000     END-IF.
028100     PERFORM 8000-READ-TRANSACTION-FILE.
028200*---------------------------------------------------------------*
028300 2100-APPLY-AC.
028400*---------------------------------------------------------------*
028500*    ADD COUNTRY - NEXT SURROGATE ID, CODE LEFT BLANK (NOT ON
028600*    THE TRANSACTION LAYOUT), NAME AND REGION FROM THE FEED.
028700     ADD 1 TO CTY-TBL-SIZE.
028800     MOVE CTY-TBL-SIZE            TO CTB-ID (CTY-TBL-SIZE).
028900     MOVE TXN-NAME                TO CTB-NAME (CTY-TBL-SIZE).
029000     MOVE SPACES                  TO CTB-CODE (CTY-TBL-SIZE).
029100     MOVE TXN-REGION              TO CTB-REGION (CTY-TBL-SIZE).
029200*---------------------------------------------------------------*
029300 2200-APPLY-UC.
029400*---------------------------------------------------------------*
029500     MOVE 'N' TO CTY-FOUND-SW.
029600     PERFORM 2210-SEARCH-COUNTRY-BY-ID
029700         VARYING WS-SEARCH-NDX FROM 1 BY 1
029800         UNTIL WS-SEARCH-NDX GREATER THAN CTY-TBL-SIZE
029900            OR CTY-FOUND.
030000     IF CTY-FOUND
030100         IF TXN-NAME NOT = SPACES
030200             MOVE TXN-NAME   TO CTB-NAME (WS-SEARCH-NDX)
030300         END-IF
030400         IF TXN-REGION NOT = SPACES
030500             MOVE TXN-REGION TO CTB-REGION (WS-SEARCH-NDX)
030600         END-IF
030700     ELSE
030800         MOVE 'Y' TO TXN-REJECTED-SW
030900         MOVE 'COUNTRY ID NOT FOUND' TO WS-REJECT-REASON
031000     END-IF.
031100*---------------------------------------------------------------*
031200 2210-SEARCH-COUNTRY-BY-ID.
031300*---------------------------------------------------------------*
031400     IF CTB-ID (WS-SEARCH-NDX) EQUAL TXN-CTY-ID
031500         MOVE 'Y' TO CTY-FOUND-SW
031600     END-IF.
031700*---------------------------------------------------------------*
031800 2300-APPLY-DC.
031900*---------------------------------------------------------------*
032000*    DELETE COUNTRY BY ID. ACCESS RECORDS FOR THIS COUNTRY ARE
032100*    LEFT ALONE - THIS SHOP HAS NEVER CASCADED THE DELETE, SEE
032200*    THE 08/09/92 LOG ENTRY ABOVE.
032300     MOVE 'N' TO CTY-FOUND-SW.
032400     PERFORM 2210-SEARCH-COUNTRY-BY-ID
032500         VARYING WS-SEARCH-NDX FROM 1 BY 1
032600         UNTIL WS-SEARCH-NDX GREATER THAN CTY-TBL-SIZE
032700            OR CTY-FOUND.
032800     IF CTY-FOUND
032900         PERFORM 2310-CLOSE-COUNTRY-TABLE-GAP
033000             VARYING WS-DELETE-NDX FROM WS-SEARCH-NDX BY 1
033100             UNTIL WS-DELETE-NDX NOT LESS THAN CTY-TBL-SIZE
033200         SUBTRACT 1 FROM CTY-TBL-SIZE
033300     ELSE
033400         MOVE 'Y' TO TXN-REJECTED-SW
033500         MOVE 'COUNTRY ID NOT FOUND' TO WS-REJECT-REASON
033600     END-IF.
033700*---------------------------------------------------------------*
033800 2310-CLOSE-COUNTRY-TABLE-GAP.
033900*---------------------------------------------------------------*
034000     MOVE CTB-ID (WS-DELETE-NDX + 1)     TO CTB-ID (WS-DELETE-NDX).
034100     MOVE CTB-NAME (WS-DELETE-NDX + 1)   TO
034200         CTB-NAME (WS-DELETE-NDX).
034300     MOVE CTB-CODE (WS-DELETE-NDX + 1)   TO
034400         CTB-CODE (WS-DELETE-NDX).
034500     MOVE CTB-REGION (WS-DELETE-NDX + 1) TO
034600         CTB-REGION (WS-DELETE-NDX).
034700*---------------------------------------------------------------*
034800 2400-APPLY-AR.
034900*---------------------------------------------------------------*
035000     MOVE 'N' TO CTY-FOUND-SW.
035100     PERFORM 2210-SEARCH-COUNTRY-BY-ID
035200         VARYING WS-SEARCH-NDX FROM 1 BY 1
035300         UNTIL WS-SEARCH-NDX GREATER THAN CTY-TBL-SIZE
035400            OR CTY-FOUND.
035500     IF NOT CTY-FOUND
035600         MOVE 'Y' TO TXN-REJECTED-SW
035700         MOVE 'COUNTRY ID NOT FOUND' TO WS-REJECT-REASON
035800     ELSE
035900         MOVE 'N' TO ELC-FOUND-SW
036000         PERFORM 2410-SEARCH-ACCESS-BY-KEY
036100             VARYING WS-SEARCH-NDX FROM 1 BY 1
036200             UNTIL WS-SEARCH-NDX GREATER THAN ELC-TBL-SIZE
036300                OR ELC-FOUND
036400         IF ELC-FOUND
036500             MOVE 'Y' TO TXN-REJECTED-SW
036600             MOVE 'COUNTRY/YEAR ALREADY EXISTS' TO
036700                 WS-REJECT-REASON
036800         ELSE
036900             ADD 1 TO ELC-TBL-SIZE
037000             MOVE TXN-CTY-ID TO ETB-CTY-ID (ELC-TBL-SIZE)
037100             MOVE TXN-YEAR   TO ETB-YEAR (ELC-TBL-SIZE)
037200             MOVE TXN-PWE    TO ETB-PWE (ELC-TBL-SIZE)
037300         END-IF
037400     END-IF.
037500*---------------------------------------------------------------*
037600 2410-SEARCH-ACCESS-BY-KEY.
037700*---------------------------------------------------------------*
037800     IF ETB-CTY-ID (WS-SEARCH-NDX) EQUAL TXN-CTY-ID
037900        AND ETB-YEAR (WS-SEARCH-NDX) EQUAL TXN-YEAR
038000         MOVE 'Y' TO ELC-FOUND-SW
038100     END-IF.
038200*---------------------------------------------------------------*
038300 2500-APPLY-UR.
038400*---------------------------------------------------------------*
038500     MOVE 'N' TO ELC-FOUND-SW.
038600     PERFORM 2410-SEARCH-ACCESS-BY-KEY
038700         VARYING WS-SEARCH-NDX FROM 1 BY 1
038800         UNTIL WS-SEARCH-NDX GREATER THAN ELC-TBL-SIZE
038900            OR ELC-FOUND.
039000     IF NOT ELC-FOUND
039100         MOVE 'Y' TO TXN-REJECTED-SW
039200         MOVE 'COUNTRY/YEAR NOT FOUND' TO WS-REJECT-REASON
039300     ELSE
039400         IF TXN-PWE-SUPPLIED
039500             MOVE TXN-PWE TO ETB-PWE (WS-SEARCH-NDX)
039600         END-IF
039700     END-IF.
039800*---------------------------------------------------------------*
039900 2600-APPLY-DR.
040000*---------------------------------------------------------------*
040100     MOVE 'N' TO ELC-FOUND-SW.
040200     PERFORM 2410-SEARCH-ACCESS-BY-KEY
040300         VARYING WS-SEARCH-NDX FROM 1 BY 1
040400         UNTIL WS-SEARCH-NDX GREATER THAN ELC-TBL-SIZE
040500            OR ELC-FOUND.
040600     IF ELC-FOUND
040700         PERFORM 2610-CLOSE-ACCESS-TABLE-GAP
040800             VARYING WS-DELETE-NDX FROM WS-SEARCH-NDX BY 1
040900             UNTIL WS-DELETE-NDX NOT LESS THAN ELC-TBL-SIZE
041000         SUBTRACT 1 FROM ELC-TBL-SIZE
041100     ELSE
041200         MOVE 'Y' TO TXN-REJECTED-SW
041300         MOVE 'COUNTRY/YEAR NOT FOUND' TO WS-REJECT-REASON
041400     END-IF.
041500*---------------------------------------------------------------*
041600 2610-CLOSE-ACCESS-TABLE-GAP.
041700*---------------------------------------------------------------*
041800     MOVE ETB-CTY-ID (WS-DELETE-NDX + 1) TO
041900         ETB-CTY-ID (WS-DELETE-NDX).
042000     MOVE ETB-YEAR (WS-DELETE-NDX + 1)   TO
042100         ETB-YEAR (WS-DELETE-NDX).
042200     MOVE ETB-PWE (WS-DELETE-NDX + 1)    TO
042300         ETB-PWE (WS-DELETE-NDX).
042400*---------------------------------------------------------------*
042500 3000-WRITE-MASTERS.
042600*---------------------------------------------------------------*
042700     PERFORM 3100-WRITE-COUNTRY-MASTER
042800         VARYING WS-SEARCH-NDX FROM 1 BY 1
042900         UNTIL WS-SEARCH-NDX GREATER THAN CTY-TBL-SIZE.
043000     PERFORM 3200-WRITE-ACCESS-MASTER
043100         VARYING WS-SEARCH-NDX FROM 1 BY 1
043200         UNTIL WS-SEARCH-NDX GREATER THAN ELC-TBL-SIZE.
043300*---------------------------------------------------------------*
043400 3100-WRITE-COUNTRY-MASTER.
043500*---------------------------------------------------------------*
043600     MOVE CTB-ID (WS-SEARCH-NDX)     TO CTO-ID.
043700     MOVE CTB-NAME (WS-SEARCH-NDX)   TO CTO-NAME.
043800     MOVE CTB-CODE (WS-SEARCH-NDX)   TO CTO-CODE.
043900     MOVE CTB-REGION (WS-SEARCH-NDX) TO CTO-REGION.
044000     WRITE CTO-MASTER-RECORD.
044100*---------------------------------------------------------------*
044200 3200-WRITE-ACCESS-MASTER.
044300*---------------------------------------------------------------*
044400     MOVE ETB-CTY-ID (WS-SEARCH-NDX) TO ELO-CTY-ID.
044500     MOVE ETB-YEAR (WS-SEARCH-NDX)   TO ELO-YEAR.
044600     MOVE ETB-PWE (WS-SEARCH-NDX)    TO ELO-PWE.
044700     WRITE ELO-ACCESS-RECORD.
044800*---------------------------------------------------------------*
044900 4000-CLOSE-FILES.
045000*---------------------------------------------------------------*
045100     CLOSE TXN-FILE
045200           CTY-MASTER-FILE
045300           ELC-MASTER-FILE
045400           CTY-MASTER-OUT
045500           ELC-MASTER-OUT.
045600*---------------------------------------------------------------*
045700 8000-READ-TRANSACTION-FILE.
045800*---------------------------------------------------------------*
045900     READ TXN-FILE
046000         AT END MOVE 'Y' TO END-OF-FILE-SW.
046100*---------------------------------------------------------------*
046200 9000-DISPLAY-RUN-TOTALS.
046300*---------------------------------------------------------------*
046400     MOVE 'TRANSACTIONS READ   ' TO WS-DL-LABEL.
046500     MOVE WS-TXNS-READ            TO WS-DL-VALUE.
046600     DISPLAY WS-DISPLAY-LINE.
046700     MOVE 'TRANSACTIONS APPLIED' TO WS-DL-LABEL.
046800     MOVE WS-TXNS-APPLIED         TO WS-DL-VALUE.
046900     DISPLAY WS-DISPLAY-LINE.
047000     MOVE 'TRANSACTIONS REJECT.' TO WS-DL-LABEL.
047100     MOVE WS-TXNS-REJECTED        TO WS-DL-VALUE.
047200     DISPLAY WS-DISPLAY-LINE.
047300*---------------------------------------------------------------*
047400 9100-DISPLAY-REJECTED-TRANSACTION.
047500*---------------------------------------------------------------*
047600     MOVE TXN-TYPE                TO WS-RL-TYPE.
047700     MOVE TXN-CTY-ID               TO WS-RK-CTY-ID.
047800     MOVE TXN-YEAR                 TO WS-RK-YEAR.
047900     MOVE WS-RK-DISPLAY            TO WS-RL-KEY.
048000     MOVE WS-REJECT-REASON         TO WS-RL-REASON.
048100     DISPLAY WS-REJECT-LINE.
