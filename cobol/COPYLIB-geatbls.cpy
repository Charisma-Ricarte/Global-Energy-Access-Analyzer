000100*---------------------------------------------------------------*
000200* GEATBLS   -  IN-MEMORY MASTER TABLES
000300*              COUNTRY COUNTS RUN TO A FEW HUNDRED, ACCESS AND
000400*              POPULATION ROWS TO A FEW THOUSAND - SMALL ENOUGH
000500*              TO HOLD THE WHOLE MASTER IN WORKING-STORAGE AND
000600*              SEARCH IT SERIALLY RATHER THAN GO BACK TO THE
000700*              SEQUENTIAL FILE FOR EVERY LOOKUP.
000800*---------------------------------------------------------------*
000900 01  CTY-TABLE-CONTROL.
001000     05  CTY-TBL-SIZE                PIC 9(05) COMP.
001100     05  FILLER                      PIC X(01).
001200*---------------------------------------------------------------*
001300 01  CTY-TABLE-AREA.
001400     05  CTY-TABLE OCCURS 1 TO 500 TIMES
001500             DEPENDING ON CTY-TBL-SIZE
001600             INDEXED BY CTY-TBL-NDX.
001700         10  CTB-ID                  PIC 9(05).
001800         10  CTB-NAME                PIC X(30).
001900*            ALTERNATE VIEW USED WHEN GEALOAD IS MATCHING THE
002000*            RAW FEED'S ENTITY NAME RATHER THAN MAINTAINING BY ID
002100         10  CTB-NAME-KEY REDEFINES CTB-NAME
002200                                     PIC X(30).
002300         10  CTB-CODE                PIC X(03).
002400         10  CTB-REGION              PIC X(16).
002500     05  FILLER                      PIC X(01).
002600*---------------------------------------------------------------*
002700 01  ELC-TABLE-CONTROL.
002800     05  ELC-TBL-SIZE                PIC 9(05) COMP.
002900     05  FILLER                      PIC X(01).
003000*---------------------------------------------------------------*
003100 01  ELC-TABLE-AREA.
003200     05  ELC-TABLE OCCURS 1 TO 9000 TIMES
003300             DEPENDING ON ELC-TBL-SIZE
003400             INDEXED BY ELC-TBL-NDX.
003500         10  ETB-CTY-ID              PIC 9(05).
003600         10  ETB-YEAR                PIC 9(04).
003700*            ALPHANUMERIC VIEW OF THE YEAR - USED TO BUILD THE
003800*            COMPOSITE SORT KEYS FOR THE RANKED REPORT PASSES
003900         10  ETB-YEAR-X REDEFINES ETB-YEAR
004000                                     PIC X(04).
004100         10  ETB-PWE                 PIC 9(11).
004200     05  FILLER                      PIC X(01).
004300*---------------------------------------------------------------*
004400 01  POP-TABLE-CONTROL.
004500     05  POP-TBL-SIZE                PIC 9(05) COMP.
004600     05  FILLER                      PIC X(01).
004700*---------------------------------------------------------------*
004800 01  POP-TABLE-AREA.
004900     05  POP-TABLE OCCURS 1 TO 9000 TIMES
005000             DEPENDING ON POP-TBL-SIZE
005100             INDEXED BY POP-TBL-NDX.
005200         10  PTB-CTY-ID              PIC 9(05).
005300         10  PTB-YEAR                PIC 9(04).
005400         10  PTB-VALUE               PIC 9(11).
005500*            ALPHANUMERIC VIEW - USED WHEN THE POPULATION FIGURE
005600*            IS MOVED INTO A PRINT PICTURE THAT EXPECTS X-TYPE
005700         10  PTB-VALUE-X REDEFINES PTB-VALUE
005800                                     PIC X(11).
005900         10  PTB-FLAG                PIC X(01).
006000             88  PTB-POP-KNOWN               VALUE 'Y'.
006100             88  PTB-POP-UNKNOWN             VALUE 'N'.
006200     05  FILLER                      PIC X(01).
